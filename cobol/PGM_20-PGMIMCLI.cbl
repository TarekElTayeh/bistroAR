000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMIMCLI.
000300 AUTHOR.        M. CARDOZO VEGA.
000400 INSTALLATION.  BISTRO54 - DEPARTAMENTO DE SISTEMAS.
000500 DATE-WRITTEN.  21/06/1991.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - AREA CONTABILIDAD.
000800******************************************************************
000900*                                                                *
001000*   PGMIMCLI  -  IMPORTADOR DEL MAESTRO DE CLIENTES              *
001100*   ====================================================        *
001200*   - LEE EL LISTADO DE CLIENTES (COLUMNAR, DELIMITADO POR       *
001300*     COMA) EXPORTADO POR EL AREA COMERCIAL: CODIGO, NOMBRE,     *
001400*     TELEFONO, DIRECCION 1, DIRECCION 2, SALDO PREPAGO,         *
001500*     SALDO ADEUDADO, E-MAIL.                                    *
001600*   - SE DESCARTA EL RENGLON DE TITULOS (CODIGO = 'CODE') Y      *
001700*     CUALQUIER RENGLON CON CODIGO EN BLANCO.                    *
001800*   - LOS IMPORTES SE LIMPIAN DE SIGNOS DE MONEDA Y COMAS DE     *
001900*     MILES ANTES DE CONVERTIRLOS; SI NO QUEDA UN NUMERO VALIDO  *
002000*     SE GRABAN EN CERO.                                         *
002100*   - CADA RENGLON VALIDO SE AGREGA AL MAESTRO DE CLIENTES        *
002200*     (CPCLIENS).  AL FINALIZAR SE INFORMA LA CANTIDAD           *
002300*     IMPORTADA.                                                 *
002400*                                                                *
002500******************************************************************
002600*                       REGISTRO DE CAMBIOS                      *
002700******************************************************************
002800*   21/06/91  MCV  SOLIC.0097  VERSION INICIAL DEL PROGRAMA.     *
002900*   03/12/91  MCV  SOLIC.0121  DESCARTA RENGLON DE TITULOS       *
003000*                              'CODE' RECIBIDO DEL AREA          *
003100*                              COMERCIAL EN LA PRIMERA CARGA.    *
003200*   17/05/93  RFO  SOLIC.0158  LIMPIEZA DE '$' Y ',' EN LOS      *
003300*                              SALDOS ANTES DE VALIDAR.          *
003400*   11/01/95  RFO  SOLIC.0209  IMPORTE NO NUMERICO SE GRABA EN   *
003500*                              CERO EN LUGAR DE RECHAZAR EL      *
003600*                              RENGLON COMPLETO.                 *
003700*   09/12/97  DLR  SOLIC.0257  SE ACTIVA MODO-PRUEBA POR UPSI-0. *
003800*   30/11/98  MCV  SOLIC.0273  AJUSTE Y2K: SIN IMPACTO DIRECTO   *
003900*                              (NO HAY FECHAS EN ESTE LAYOUT);   *
004000*                              REVISADO POR AUDITORIA IGUAL.     *
004100*   19/02/99  MCV  SOLIC.0286  CERTIFICADO EN EL BARRIDO Y2K.    *
004200*   22/10/05  DLR  SOLIC.0363  ESTANDARIZA MENSAJES DE ERROR DE  *
004300*                              LECTURA/GRABACION.                *
004400******************************************************************
004500*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800
004900 SPECIAL-NAMES.
005000     CLASS WS-CLASE-DIGITO   IS '0' THRU '9'
005100     UPSI-0 ON STATUS IS WS-MODO-PRUEBA-ON.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500
005600     SELECT CLIENT-LIST ASSIGN DDCLILST
005700            FILE STATUS IS FS-ENTRADA.
005800
005900     SELECT CLIENT      ASSIGN DDCLIMAE
006000            FILE STATUS IS FS-SALIDA.
006100
006200*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||*
006300 DATA DIVISION.
006400 FILE SECTION.
006500
006600 FD  CLIENT-LIST
006700     BLOCK CONTAINS 0 RECORDS
006800     RECORDING MODE IS F.
006900 01  REG-LISTADO              PIC X(160).
007000
007100 FD  CLIENT
007200     BLOCK CONTAINS 0 RECORDS
007300     RECORDING MODE IS F.
007400 01  REG-CLIENTMAE            PIC X(187).
007500
007600 WORKING-STORAGE SECTION.
007700*========================*
007800
007900 77  FILLER                  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
008000
008100*---- ARCHIVOS --------------------------------------------------
008200 77  FS-ENTRADA               PIC XX      VALUE SPACES.
008300     88  FS-ENTRADA-FIN                   VALUE '10'.
008400
008500 77  FS-SALIDA                PIC XX      VALUE SPACES.
008600     88  FS-SALIDA-FIN                    VALUE '10'.
008700
008800 77  WS-STATUS-FIN            PIC X       VALUE 'N'.
008900     88  WS-FIN-LECTURA                   VALUE 'Y'.
009000     88  WS-NO-FIN-LECTURA                VALUE 'N'.
009100
009200 77  WS-MODO-PRUEBA-ON        PIC X       VALUE 'N'.
009300     88  WS-MODO-PRUEBA                   VALUE 'Y'.
009400
009500*---- CONTADORES (COMP POR NORMA DE AREA) ------------------------
009600 77  WS-CANT-LEIDOS           PIC 9(05) COMP  VALUE ZERO.
009700 77  WS-CANT-IMPORTADOS       PIC 9(05) COMP  VALUE ZERO.
009800 77  WS-CANT-SALTEADOS        PIC 9(05) COMP  VALUE ZERO.
009900 77  WS-CANT-PRINT            PIC ZZ,ZZ9      VALUE ZERO.
010000
010100*---- LINEA DE ENTRADA Y COLUMNAS DEL CSV -------------------------
010200 01  WS-LINEA-ENTRADA         PIC X(160)  VALUE SPACES.
010300
010400 01  WS-FILA-COLUMNAS.
010500     05  WS-COL-CODIGO        PIC X(06)   VALUE SPACES.
010600     05  WS-COL-NOMBRE        PIC X(30)   VALUE SPACES.
010700     05  WS-COL-TELEFONO      PIC X(15)   VALUE SPACES.
010800     05  WS-COL-DIRECCION-1   PIC X(30)   VALUE SPACES.
010900     05  WS-COL-DIRECCION-2   PIC X(30)   VALUE SPACES.
011000     05  WS-COL-PREPAGO       PIC X(15)   VALUE SPACES.
011100     05  WS-COL-ADEUDADO      PIC X(15)   VALUE SPACES.
011200     05  WS-COL-EMAIL         PIC X(40)   VALUE SPACES.
011300 01  WS-FILA-COLUMNAS-ALT REDEFINES WS-FILA-COLUMNAS.
011400     05  WS-FILA-TODO         PIC X(181).
011500
011600*---- LIMPIEZA DE IMPORTES ($ Y , NO SON NUMERICOS) --------------
011700 01  WS-IMPORTE-CRUDO         PIC X(15)   VALUE SPACES.
011750 01  WS-IMPORTE-LIMPIO        PIC X(15)   VALUE SPACES.
011800 01  WS-IMPORTE-POS-DEST      PIC 9(02) COMP  VALUE ZERO.
011900 01  WS-IMPORTE-POS-ORIG      PIC 9(02) COMP  VALUE ZERO.
011950 01  WS-IMPORTE-SIGNO         PIC X       VALUE '+'.
012000 01  WS-CARACTER-ACTUAL       PIC X       VALUE SPACE.
012100
012200 01  WS-PARTE-ENTERA          PIC 9(07)   VALUE ZERO.
012300 01  WS-PARTE-DECIMAL         PIC 9(02)   VALUE ZERO.
012400 01  WS-IMPORTE-NUM           PIC S9(07)V99 COMP-3  VALUE ZERO.
012500
012600*---- FECHA DE SISTEMA (SOLO PARA EL DISPLAY DE ARRANQUE) --------
012700 01  WS-FECHA-SISTEMA         PIC 9(08)   VALUE ZERO.
012800 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
012900     05  WS-SIS-ANIO          PIC 9(04).
013000     05  WS-SIS-MES           PIC 9(02).
013100     05  WS-SIS-DIA           PIC 9(02).
013200
013300*//// COPY DE LA ESTRUCTURA DE SALIDA ////////////////////////////
013400     COPY CPCLIENS.
013500*////////////////////////////////////////////////////////////////
013600
013700*---- SUPERPOSICION PARA VER EL SALDO ADEUDADO COMO ALFA ----------
013800 01  WS-CLIS-ADEUD-ALT REDEFINES REG-CLIENTE.
013900     05  FILLER               PIC X(116).
014000     05  WS-CLIS-ADEUD-BYTES  PIC X(05).
014100     05  FILLER               PIC X(66).
014200
014300 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
014400
014500*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||*
014600 PROCEDURE DIVISION.
014700
014800 MAIN-PROGRAM-I.
014900
015000     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F
015100     PERFORM 2000-PROCESO-I  THRU 2000-PROCESO-F
015200                             UNTIL WS-FIN-LECTURA
015300     PERFORM 9000-FINAL-I    THRU 9000-FINAL-F.
015400
015500 MAIN-PROGRAM-F.  GOBACK.
015600
015700
015800*-----------------------------------------------------------------
015900 1000-INICIO-I.
016000
016100     SET WS-NO-FIN-LECTURA TO TRUE
016200     ACCEPT WS-FECHA-SISTEMA FROM DATE YYYYMMDD
016300
016400     OPEN INPUT  CLIENT-LIST
016500     IF FS-ENTRADA IS NOT EQUAL '00' THEN
016600        DISPLAY '* ERROR EN OPEN CLIENT-LIST = ' FS-ENTRADA
016700        MOVE 9999 TO RETURN-CODE
016800        SET WS-FIN-LECTURA TO TRUE
016900     END-IF
017000
017100     OPEN OUTPUT CLIENT
017200     IF FS-SALIDA IS NOT EQUAL '00' THEN
017300        DISPLAY '* ERROR EN OPEN CLIENT      = ' FS-SALIDA
017400        MOVE 9999 TO RETURN-CODE
017500        SET WS-FIN-LECTURA TO TRUE
017600     END-IF
017700
017800     IF WS-MODO-PRUEBA-ON THEN
017900        DISPLAY '*** PGMIMCLI EN MODO PRUEBA (UPSI-0) ***'
018000     END-IF
018100
018200     IF NOT WS-FIN-LECTURA THEN
018300        PERFORM 2900-LEER-I THRU 2900-LEER-F
018400     END-IF.
018500
018600 1000-INICIO-F.  EXIT.
018700
018800
018900*-----------------------------------------------------------------
019000 2000-PROCESO-I.
019100
019200     PERFORM 2100-VALIDA-FILA-I THRU 2100-VALIDA-FILA-F
019300     PERFORM 2900-LEER-I        THRU 2900-LEER-F.
019400
019500 2000-PROCESO-F.  EXIT.
019600
019700
019800*---- DESCARTA TITULOS/BLANCOS Y REPARTE LAS COLUMNAS ------------
019900 2100-VALIDA-FILA-I.
020000
020100     MOVE SPACES TO WS-FILA-COLUMNAS
020200     UNSTRING WS-LINEA-ENTRADA DELIMITED BY ','
020300         INTO WS-COL-CODIGO   WS-COL-NOMBRE     WS-COL-TELEFONO
020400              WS-COL-DIRECCION-1 WS-COL-DIRECCION-2
020500              WS-COL-PREPAGO   WS-COL-ADEUDADO   WS-COL-EMAIL
020600     END-UNSTRING
020700
020800     IF WS-COL-CODIGO = SPACES OR WS-COL-CODIGO = 'CODE' THEN
020900        ADD 1 TO WS-CANT-SALTEADOS
021000     ELSE
021100        PERFORM 2300-GRABA-CLIENTE-I THRU 2300-GRABA-CLIENTE-F
021200     END-IF.
021300
021400 2100-VALIDA-FILA-F.  EXIT.
021500
021600
021700*---- ARMA REG-CLIENTE Y GRABA EL MAESTRO -------------------------
021800 2300-GRABA-CLIENTE-I.
021900
022000     MOVE SPACES              TO REG-CLIENTE
022100     MOVE WS-COL-CODIGO       TO CLIS-CODIGO
022200     MOVE WS-COL-NOMBRE       TO CLIS-NOMBRE
022300     MOVE WS-COL-TELEFONO     TO CLIS-TELEFONO
022400     MOVE WS-COL-DIRECCION-1  TO CLIS-DIRECCION-1
022500     MOVE WS-COL-DIRECCION-2  TO CLIS-DIRECCION-2
022600     MOVE WS-COL-EMAIL        TO CLIS-EMAIL
022700
022800     MOVE WS-COL-PREPAGO      TO WS-IMPORTE-CRUDO
022900     PERFORM 2200-LIMPIA-IMPORTE-I THRU 2200-LIMPIA-IMPORTE-F
023000     MOVE WS-IMPORTE-NUM      TO CLIS-SALDO-PREPAGO
023100
023200     MOVE WS-COL-ADEUDADO     TO WS-IMPORTE-CRUDO
023300     PERFORM 2200-LIMPIA-IMPORTE-I THRU 2200-LIMPIA-IMPORTE-F
023400     MOVE WS-IMPORTE-NUM      TO CLIS-SALDO-ADEUDADO
023500
023600     WRITE REG-CLIENTMAE FROM REG-CLIENTE
023700
023800     EVALUATE FS-SALIDA
023900        WHEN '00'
024000           ADD 1 TO WS-CANT-IMPORTADOS
024100        WHEN OTHER
024200           DISPLAY '* ERROR EN GRABAR CLIENT     = ' FS-SALIDA
024300           MOVE 9999 TO RETURN-CODE
024400           SET WS-FIN-LECTURA TO TRUE
024500     END-EVALUATE.
024600
024700 2300-GRABA-CLIENTE-F.  EXIT.
024800
024900
025000*---- QUITA '$' Y ',' CARACTER POR CARACTER Y CONVIERTE ----------
025100 2200-LIMPIA-IMPORTE-I.
025200
025300     MOVE ZERO   TO WS-IMPORTE-POS-DEST
025400     MOVE SPACES TO WS-IMPORTE-LIMPIO
025500     MOVE '+'    TO WS-IMPORTE-SIGNO
025600     MOVE ZERO   TO WS-IMPORTE-NUM
025700     MOVE ZERO   TO WS-PARTE-ENTERA WS-PARTE-DECIMAL
025800
025900     PERFORM 2250-FILTRA-CARACTER-I THRU 2250-FILTRA-CARACTER-F
026000        VARYING WS-IMPORTE-POS-ORIG FROM 1 BY 1
026100          UNTIL WS-IMPORTE-POS-ORIG > 15
026200
026300     UNSTRING WS-IMPORTE-LIMPIO DELIMITED BY '.'
026400         INTO WS-PARTE-ENTERA WS-PARTE-DECIMAL
026500     END-UNSTRING
026600
026700     IF WS-PARTE-ENTERA IS NUMERIC AND
026800        WS-PARTE-DECIMAL IS NUMERIC THEN
026900        COMPUTE WS-IMPORTE-NUM ROUNDED =
027000                WS-PARTE-ENTERA + (WS-PARTE-DECIMAL / 100)
027050        IF WS-IMPORTE-SIGNO = '-' THEN
027060           COMPUTE WS-IMPORTE-NUM = WS-IMPORTE-NUM * -1
027070        END-IF
027100     ELSE
027200        MOVE ZERO TO WS-IMPORTE-NUM
027300     END-IF.
027400
027500 2200-LIMPIA-IMPORTE-F.  EXIT.
027600
027700
027800*---- COPIA SOLO DIGITOS Y '.' AL RESULTADO LIMPIO; RETIENE '-' --
027900 2250-FILTRA-CARACTER-I.
028000
028100     MOVE WS-IMPORTE-CRUDO(WS-IMPORTE-POS-ORIG:1)
028150       TO WS-CARACTER-ACTUAL
028200
028300     IF WS-CARACTER-ACTUAL = '-' THEN
028400        MOVE '-' TO WS-IMPORTE-SIGNO
028500     ELSE
028600        IF WS-CARACTER-ACTUAL IS WS-CLASE-DIGITO
028700           OR WS-CARACTER-ACTUAL = '.' THEN
028800           ADD 1 TO WS-IMPORTE-POS-DEST
028900           MOVE WS-CARACTER-ACTUAL
029000             TO WS-IMPORTE-LIMPIO(WS-IMPORTE-POS-DEST:1)
029050        END-IF
029100     END-IF.
029200
029300 2250-FILTRA-CARACTER-F.  EXIT.
029310
029320
029330*---- LEE EL PROXIMO RENGLON DEL LISTADO DE CLIENTES -------------
029340 2900-LEER-I.
029350
029400     READ CLIENT-LIST INTO WS-LINEA-ENTRADA
029450
029500     EVALUATE FS-ENTRADA
029550        WHEN '00'
029600           ADD 1 TO WS-CANT-LEIDOS
029650        WHEN '10'
029700           SET WS-FIN-LECTURA TO TRUE
029750        WHEN OTHER
029800           DISPLAY '* ERROR EN LECTURA CLIENT-LIST = ' FS-ENTRADA
029900           MOVE 9999 TO RETURN-CODE
029950           SET WS-FIN-LECTURA TO TRUE
030000     END-EVALUATE.
030300
030400 2900-LEER-F.  EXIT.
030500
030600
030700*-----------------------------------------------------------------
030800 9000-FINAL-I.
030900
031000     PERFORM 9010-CLOSE-FILES-I     THRU 9010-CLOSE-FILES-F
031100     PERFORM 9020-MOSTRAR-TOTALES-I THRU 9020-MOSTRAR-TOTALES-F.
031200
031300 9000-FINAL-F.  EXIT.
031400
031500
031600*-----------------------------------------------------------------
031700 9010-CLOSE-FILES-I.
031800
031900     CLOSE CLIENT-LIST
032000     IF FS-ENTRADA IS NOT EQUAL '00' THEN
032100        DISPLAY '* ERROR EN CLOSE CLIENT-LIST = ' FS-ENTRADA
032200        MOVE 9999 TO RETURN-CODE
032300     END-IF
032400
032500     CLOSE CLIENT
032600     IF FS-SALIDA IS NOT EQUAL '00' THEN
032700        DISPLAY '* ERROR EN CLOSE CLIENT      = ' FS-SALIDA
032800        MOVE 9999 TO RETURN-CODE
032900     END-IF.
033000
033100 9010-CLOSE-FILES-F.  EXIT.
033200
033300
033400*-----------------------------------------------------------------
033500 9020-MOSTRAR-TOTALES-I.
033600
033700     DISPLAY '=============================================='
033800     MOVE WS-CANT-LEIDOS     TO WS-CANT-PRINT
033900     DISPLAY ' RENGLONES LEIDOS DEL LISTADO:       ' WS-CANT-PRINT
034000     MOVE WS-CANT-IMPORTADOS TO WS-CANT-PRINT
034100     DISPLAY ' CLIENTES IMPORTADOS AL MAESTRO:     ' WS-CANT-PRINT
034200     MOVE WS-CANT-SALTEADOS  TO WS-CANT-PRINT
034300     DISPLAY ' RENGLONES SALTEADOS (TITULO/BLANCO):' WS-CANT-PRINT
034400     DISPLAY '=============================================='.
034500
034600 9020-MOSTRAR-TOTALES-F.  EXIT.
