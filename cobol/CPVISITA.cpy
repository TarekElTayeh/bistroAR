000100******************************************************************
000200*                                                                *
000300*   LAYOUT DE ARCHIVO      -   VISITAS (CUENTAS CERRADAS)        *
000400*   BISTRO54.PROD.ARFAC.VISITAS                                  *
000500*   LARGO DE REGISTRO : 114  BYTES                                *
000600*                                                                *
000700*   COPY CPVISITA.                                               *
000800*   GENERADO POR : PGM_30-PGMCARVI                               *
000900*   CONSUMIDO POR: PGM_40-PGMCONCI, PGM_60-PGMMANIF              *
001000*                                                                *
001100*   UNA VISI-REC POR CUENTA CERRADA (VISITA), IDENTIFICADA POR   *
001200*   CLIENTE + FECHA + HORA + REFERENCIA.  IMPUESTOS/PROPINA/     *
001300*   DESCUENTO QUEDAN EN CERO AL MOMENTO DE LA CARGA; SE          *
001400*   RESERVAN PARA UNA ETAPA POSTERIOR DE FACTURACION.            *
001500*                                                                *
001600******************************************************************
001700 01  REG-VISITA.
001800     03  VISI-ID                 PIC X(12).
001900     03  VISI-COD-CLIENTE        PIC X(06).
002000     03  VISI-FECHA              PIC X(10).
002100     03  VISI-HORA               PIC X(05).
002200     03  VISI-REFERENCIA         PIC X(08).
002300     03  VISI-EMPLEADO           PIC X(15).
002400     03  VISI-SUBTOTAL           PIC S9(07)V99 COMP-3.
002500     03  VISI-IMP-TPS            PIC S9(05)V99 COMP-3.
002600     03  VISI-IMP-TVQ            PIC S9(05)V99 COMP-3.
002700     03  VISI-PROPINA            PIC S9(05)V99 COMP-3.
002800     03  VISI-DESCUENTO          PIC S9(05)V99 COMP-3.
002900     03  VISI-TOTAL              PIC S9(07)V99 COMP-3.
003000     03  VISI-PERIODO            PIC X(07).
003100     03  FILLER                  PIC X(25).
