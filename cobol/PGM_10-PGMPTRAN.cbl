000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMPTRAN.
000300 AUTHOR.        R. FONTAINE.
000400 INSTALLATION.  BISTRO54 - DEPARTAMENTO DE SISTEMAS.
000500 DATE-WRITTEN.  14/03/1991.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - AREA CONTABILIDAD.
000800******************************************************************
000900*                                                                *
001000*   PGMPTRAN  -  NORMALIZADOR DEL LISTADO DE CONSUMOS            *
001100*   ====================================================        *
001200*   - LEE EL LISTADO CRUDO DE CONSUMOS DE CLIENTES (EXPORTADO    *
001300*     POR EL SISTEMA DE CAJA), RENGLON POR RENGLON.              *
001400*   - CADA CUENTA COMIENZA CON UN RENGLON DE ENCABEZADO:         *
001500*     CODIGO-CLIENTE FECHA HORA [#REFERENCIA] EMPLEADO           *
001600*   - LOS RENGLONES SIGUIENTES, HASTA EL PROXIMO ENCABEZADO,     *
001700*     SON ARTICULOS: DESCRIPCION ... IMPORTE (EL IMPORTE ES EL   *
001800*     ULTIMO TOKEN DEL RENGLON, SEPARADO POR EL ULTIMO BLANCO).  *
001900*   - POR CADA ARTICULO VALIDO SE GRABA UN REG-TRANSACCION EN    *
002000*     EL ARCHIVO TRANFILE, ARRASTRANDO LOS DATOS DEL ENCABEZADO  *
002100*     VIGENTE.                                                   *
002200*   - LOS ARTICULOS QUE APARECEN ANTES DEL PRIMER ENCABEZADO SE  *
002300*     DESCARTAN, IGUAL QUE LOS RENGLONES CUYO IMPORTE NO ES      *
002400*     NUMERICO.                                                  *
002500*   - AL FINALIZAR, INFORMAR POR DISPLAY LA CANTIDAD DE          *
002600*     TRANSACCIONES GRABADAS.                                    *
002700*                                                                *
002800******************************************************************
002900*                       REGISTRO DE CAMBIOS                      *
003000******************************************************************
003100*   14/03/91  RFO  SOLIC.0091  VERSION INICIAL DEL PROGRAMA.     *
003200*   02/09/91  RFO  SOLIC.0114  SE AGREGA LIMPIEZA DE '$' Y ','   *
003300*                              EN EL IMPORTE ANTES DE VALIDAR.   *
003400*   21/01/92  MCV  SOLIC.0139  CORRIGE CENTURIA FIJA '20' AL     *
003500*                              CONVERTIR LA FECHA DE ENCABEZADO. *
003600*   10/07/93  MCV  SOLIC.0177  DESCARTA ARTICULOS SIN ENCABEZADO *
003700*                              VIGENTE (ANTES ABORTABA).         *
003800*   05/11/94  RFO  SOLIC.0201  REFERENCIA CON PREFIJO '#' AHORA  *
003900*                              OPCIONAL.                         *
004000*   18/04/96  DLR  SOLIC.0238  TOTALES DE FIN DE CORRIDA CON     *
004100*                              MASCARA ZZ9.                      *
004200*   09/12/97  DLR  SOLIC.0255  SE ACTIVA MODO-PRUEBA POR UPSI-0  *
004300*                              PARA DIAGNOSTICO EN QA.           *
004400*   30/11/98  MCV  SOLIC.0271  AJUSTE Y2K: SE FIJA CENTURIA '20' *
004500*                              EN TODAS LAS FECHAS DE SALIDA     *
004600*                              INDEPENDIENTEMENTE DEL VALOR DE   *
004700*                              WS-FECHA-SISTEMA (AAAA A 4 DIG).  *
004800*   19/02/99  MCV  SOLIC.0284  VERIFICADO CONTRA CASOS DE PRUEBA *
004900*                              Y2K DEL AREA DE AUDITORIA.        *
005000*   06/06/00  DLR  SOLIC.0299  LIMPIEZA DE FILLER DE TRABAJO.    *
005100*   14/03/03  MCV  SOLIC.0330  SE AGREGA REG-CAB-REF-SIN-PREFIJO *
005200*                              PARA ACEPTAR REFERENCIA SIN '#'.  *
005300*   22/10/05  DLR  SOLIC.0361  ESTANDARIZA MENSAJES DE ERROR DE  *
005400*                              LECTURA/GRABACION CON EL RESTO    *
005500*                              DE LOS PROGRAMAS DE FACTURACION.  *
005600******************************************************************
005700*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||*
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000
006100 SPECIAL-NAMES.
006200     CLASS WS-CLASE-DIGITO   IS '0' THRU '9'
006300     UPSI-0 ON STATUS IS WS-MODO-PRUEBA-ON.
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700
006800     SELECT RAW-TXN    ASSIGN DDTXNCRU
006900            FILE STATUS IS FS-ENTRADA.
007000
007100     SELECT TXNFILE    ASSIGN DDTXNSAL
007200            FILE STATUS IS FS-SALIDA.
007300
007400*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||*
007500 DATA DIVISION.
007600 FILE SECTION.
007700
007800 FD  RAW-TXN
007900     BLOCK CONTAINS 0 RECORDS
008000     RECORDING MODE IS F.
008100 01  REG-LISTADO             PIC X(132).
008200
008300 FD  TXNFILE
008400     BLOCK CONTAINS 0 RECORDS
008500     RECORDING MODE IS F.
008600 01  REG-TXNFILE              PIC X(81).
008700
008800 WORKING-STORAGE SECTION.
008900*========================*
009000
009100 77  FILLER                  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
009200
009300*---- ARCHIVOS --------------------------------------------------
009400 77  FS-ENTRADA               PIC XX      VALUE SPACES.
009500     88  FS-ENTRADA-FIN                   VALUE '10'.
009600
009700 77  FS-SALIDA                PIC XX      VALUE SPACES.
009800     88  FS-SALIDA-FIN                    VALUE '10'.
009900
010000 77  WS-STATUS-FIN            PIC X       VALUE 'N'.
010100     88  WS-FIN-LECTURA                   VALUE 'Y'.
010200     88  WS-NO-FIN-LECTURA                VALUE 'N'.
010300
010400 77  WS-MODO-PRUEBA-ON        PIC X       VALUE 'N'.
010500     88  WS-MODO-PRUEBA                   VALUE 'Y'.
010600
010700*---- CONTADORES (COMP POR NORMA DE AREA) ------------------------
010800 77  WS-CANT-LEIDOS           PIC 9(05) COMP  VALUE ZERO.
010900 77  WS-CANT-GRABADAS         PIC 9(05) COMP  VALUE ZERO.
011000 77  WS-CANT-DESCARTADAS      PIC 9(05) COMP  VALUE ZERO.
011100 77  WS-CANT-PRINT            PIC ZZ,ZZ9      VALUE ZERO.
011200
011300*---- LINEA DE ENTRADA Y SU DESGLOSE EN TOKENS -------------------
011400 01  WS-LINEA-ENTRADA         PIC X(132)  VALUE SPACES.
011500 01  WS-IDX                   PIC 9(03) COMP  VALUE ZERO.
011600 01  WS-POS-BLANCO            PIC 9(03) COMP  VALUE ZERO.
011700 01  WS-LARGO-LINEA           PIC 9(03) COMP  VALUE ZERO.
011800
011900 01  WS-CAB-CAMPOS-ENTRADA.
012000     05  WS-TOK-1             PIC X(10)   VALUE SPACES.
012100     05  WS-TOK-2             PIC X(10)   VALUE SPACES.
012200     05  WS-TOK-3             PIC X(10)   VALUE SPACES.
012300     05  WS-TOK-4             PIC X(10)   VALUE SPACES.
012400     05  WS-TOK-5             PIC X(15)   VALUE SPACES.
012500 01  WS-CAB-CAMPOS-ALT REDEFINES WS-CAB-CAMPOS-ENTRADA.
012600     05  WS-TOK-TODO          PIC X(55).
012700
012800*---- REFERENCIA CON PREFIJO '#' OPCIONAL ------------------------
012900 01  WS-CAB-REF-CRUDA.
013000     05  WS-REF-PREFIJO       PIC X       VALUE SPACE.
013100     05  WS-REF-DIGITOS       PIC X(09)   VALUE SPACES.
013200 01  WS-CAB-REF-SIN-PREFIJO REDEFINES WS-CAB-REF-CRUDA
013300                            PIC X(10).
013400
013500*---- FECHA DE ENCABEZADO DESGLOSADA ------------------------------
013600 01  WS-CAB-MES               PIC 9(02)   VALUE ZERO.
013700 01  WS-CAB-DIA               PIC 9(02)   VALUE ZERO.
013800 01  WS-CAB-ANIO-2D           PIC 9(02)   VALUE ZERO.
013900
014000*---- ENCABEZADO VIGENTE (ARRASTRADO ENTRE RENGLONES) -------------
014100 77  WS-CAB-ACTIVO            PIC X       VALUE 'N'.
014200     88  WS-HAY-CABECERA                  VALUE 'Y'.
014300     88  WS-NO-HAY-CABECERA               VALUE 'N'.
014400
014500 01  WS-CAB-VIGENTE.
014600     05  WS-CAB-CLIENTE       PIC X(06)   VALUE SPACES.
014700     05  WS-CAB-FECHA         PIC X(10)   VALUE SPACES.
014800     05  WS-CAB-HORA          PIC X(05)   VALUE SPACES.
014900     05  WS-CAB-REFERENCIA    PIC X(08)   VALUE SPACES.
015000     05  WS-CAB-EMPLEADO      PIC X(15)   VALUE SPACES.
015100
015200*---- RENGLON DE ARTICULO DESGLOSADO EN DESCRIPCION/IMPORTE ------
015300 01  WS-DESCRIPCION           PIC X(30)   VALUE SPACES.
015400 01  WS-IMPORTE-CRUDO         PIC X(15)   VALUE SPACES.
015500 01  WS-IMPORTE-LIMPIO        PIC X(15)   VALUE SPACES.
015600 01  WS-IMPORTE-VALIDO        PIC X       VALUE 'N'.
015700     88  WS-IMPORTE-ES-VALIDO             VALUE 'Y'.
015800
015900 01  WS-PARTE-ENTERA          PIC 9(07)   VALUE ZERO.
016000 01  WS-PARTE-DECIMAL         PIC 9(02)   VALUE ZERO.
016100 01  WS-IMPORTE-NUM           PIC S9(07)V99 COMP-3  VALUE ZERO.
016200
016300*---- FECHA DE SISTEMA (SOLO PARA EL DISPLAY DE ARRANQUE) --------
016400 01  WS-FECHA-SISTEMA         PIC 9(08)   VALUE ZERO.
016500 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
016600     05  WS-SIS-ANIO          PIC 9(04).
016700     05  WS-SIS-MES           PIC 9(02).
016800     05  WS-SIS-DIA           PIC 9(02).
016900
017000*//// COPY DE LA ESTRUCTURA DE SALIDA ////////////////////////////
017100     COPY CPTRANSA.
017200*////////////////////////////////////////////////////////////////
017300
017400 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
017500
017600*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||*
017700 PROCEDURE DIVISION.
017800
017900 MAIN-PROGRAM-I.
018000
018100     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F
018200     PERFORM 2000-PROCESO-I  THRU 2000-PROCESO-F
018300                             UNTIL WS-FIN-LECTURA
018400     PERFORM 9000-FINAL-I    THRU 9000-FINAL-F.
018500
018600 MAIN-PROGRAM-F.  GOBACK.
018700
018800
018900*-----------------------------------------------------------------
019000 1000-INICIO-I.
019100
019200     SET WS-NO-FIN-LECTURA TO TRUE
019300     SET WS-NO-HAY-CABECERA TO TRUE
019400     ACCEPT WS-FECHA-SISTEMA FROM DATE YYYYMMDD
019500
019600     OPEN INPUT  RAW-TXN
019700     IF FS-ENTRADA IS NOT EQUAL '00' THEN
019800        DISPLAY '* ERROR EN OPEN RAW-TXN     = ' FS-ENTRADA
019900        MOVE 9999 TO RETURN-CODE
020000        SET WS-FIN-LECTURA TO TRUE
020100     END-IF
020200
020300     OPEN OUTPUT TXNFILE
020400     IF FS-SALIDA IS NOT EQUAL '00' THEN
020500        DISPLAY '* ERROR EN OPEN TXNFILE     = ' FS-SALIDA
020600        MOVE 9999 TO RETURN-CODE
020700        SET WS-FIN-LECTURA TO TRUE
020800     END-IF
020900
021000     IF WS-MODO-PRUEBA-ON THEN
021100        DISPLAY '*** PGMPTRAN EN MODO PRUEBA (UPSI-0) ***'
021200     END-IF
021300
021400     IF NOT WS-FIN-LECTURA THEN
021500        PERFORM 2900-LEER-I THRU 2900-LEER-F
021600     END-IF.
021700
021800 1000-INICIO-F.  EXIT.
021900
022000
022100*-----------------------------------------------------------------
022200 2000-PROCESO-I.
022300
022400     PERFORM 2100-CLASIFICA-LINEA-I THRU 2100-CLASIFICA-LINEA-F
022500     PERFORM 2900-LEER-I            THRU 2900-LEER-F.
022600
022700 2000-PROCESO-F.  EXIT.
022800
022900
023000*---- DECIDE SI EL RENGLON ES ENCABEZADO O ARTICULO --------------
023100 2100-CLASIFICA-LINEA-I.
023200
023300     MOVE SPACES TO WS-CAB-CAMPOS-ENTRADA
023400     UNSTRING WS-LINEA-ENTRADA DELIMITED BY ALL SPACES
023500         INTO WS-TOK-1 WS-TOK-2 WS-TOK-3 WS-TOK-4 WS-TOK-5
023600     END-UNSTRING
023700
023800     IF WS-LINEA-ENTRADA = SPACES THEN
023900        CONTINUE
024000     ELSE
024100        IF WS-TOK-1 IS NUMERIC AND
024200           WS-TOK-2 (3:1) = '/' OR WS-TOK-2 (2:1) = '/' THEN
024300           PERFORM 2200-CAPTURA-CABECERA-I
024400              THRU 2200-CAPTURA-CABECERA-F
024500        ELSE
024600           IF WS-HAY-CABECERA THEN
024700              PERFORM 2300-EMITE-TRANSACCION-I
024800                 THRU 2300-EMITE-TRANSACCION-F
024900           ELSE
025000              ADD 1 TO WS-CANT-DESCARTADAS
025100           END-IF
025200        END-IF
025300     END-IF.
025400
025500 2100-CLASIFICA-LINEA-F.  EXIT.
025600
025700
025800*---- CAPTURA CLIENTE/FECHA/HORA/REFERENCIA/EMPLEADO -------------
025900 2200-CAPTURA-CABECERA-I.
026000
026100     MOVE WS-TOK-1 (1:6)      TO WS-CAB-CLIENTE
026200
026300     UNSTRING WS-TOK-2 DELIMITED BY '/'
026400         INTO WS-CAB-MES WS-CAB-DIA WS-CAB-ANIO-2D
026450     END-UNSTRING
026500
026600     STRING '20'          DELIMITED BY SIZE
026700            WS-CAB-ANIO-2D DELIMITED BY SIZE
026800            '-'            DELIMITED BY SIZE
026900            WS-CAB-MES     DELIMITED BY SIZE
027000            '-'            DELIMITED BY SIZE
027100            WS-CAB-DIA     DELIMITED BY SIZE
027200       INTO WS-CAB-FECHA
027300     END-STRING
027400
027500     MOVE WS-TOK-3 (1:5)      TO WS-CAB-HORA
027600
027700     MOVE WS-TOK-4            TO WS-CAB-REF-SIN-PREFIJO
027800     IF WS-REF-PREFIJO = '#' THEN
027900        MOVE WS-REF-DIGITOS   TO WS-CAB-REFERENCIA
028000        MOVE WS-TOK-5         TO WS-CAB-EMPLEADO
028100     ELSE
028200        MOVE WS-CAB-REF-SIN-PREFIJO (1:8) TO WS-CAB-REFERENCIA
028300        MOVE WS-TOK-5         TO WS-CAB-EMPLEADO
028400     END-IF
028500
028600     SET WS-HAY-CABECERA TO TRUE.
028700
028800 2200-CAPTURA-CABECERA-F.  EXIT.
028900
029000
029100*---- PARTE EL RENGLON EN DESCRIPCION + IMPORTE, VALIDA Y GRABA --
029200 2300-EMITE-TRANSACCION-I.
029300
029400     PERFORM 2350-BUSCA-BLANCO-I THRU 2350-BUSCA-BLANCO-F
029500
029600     IF WS-POS-BLANCO = ZERO THEN
029700        ADD 1 TO WS-CANT-DESCARTADAS
029800     ELSE
029900        MOVE SPACES TO WS-DESCRIPCION
030000        MOVE WS-LINEA-ENTRADA (1:WS-POS-BLANCO - 1)
030100                              TO WS-DESCRIPCION
030200        MOVE SPACES TO WS-IMPORTE-CRUDO
030300        MOVE WS-LINEA-ENTRADA (WS-POS-BLANCO + 1:
030400                               WS-LARGO-LINEA - WS-POS-BLANCO)
030500                              TO WS-IMPORTE-CRUDO
030600
030700        PERFORM 2400-LIMPIA-IMPORTE-I THRU 2400-LIMPIA-IMPORTE-F
030800
030900        IF WS-IMPORTE-ES-VALIDO THEN
031000           MOVE WS-CAB-CLIENTE     TO TRAN-COD-CLIENTE
031100           MOVE WS-CAB-FECHA       TO TRAN-FECHA
031200           MOVE WS-CAB-HORA        TO TRAN-HORA
031300           MOVE WS-CAB-REFERENCIA  TO TRAN-REFERENCIA
031400           MOVE WS-CAB-EMPLEADO    TO TRAN-EMPLEADO
031500           MOVE WS-DESCRIPCION     TO TRAN-DESCRIPCION
031600           MOVE WS-IMPORTE-NUM     TO TRAN-IMPORTE
031700           MOVE SPACES             TO FILLER OF REG-TRANSACCION
031800           PERFORM 2500-GRABAR-TRANSACCION-I
031900              THRU 2500-GRABAR-TRANSACCION-F
032000        ELSE
032100           ADD 1 TO WS-CANT-DESCARTADAS
032200        END-IF
032300     END-IF.
032400
032500 2300-EMITE-TRANSACCION-F.  EXIT.
032600
032700
032800*---- BUSCA EL ULTIMO BLANCO SIGNIFICATIVO DEL RENGLON -----------
032900 2350-BUSCA-BLANCO-I.
033000
033100     MOVE ZERO TO WS-POS-BLANCO
033200     MOVE 132  TO WS-LARGO-LINEA
033300
033400     PERFORM 2360-RECORTA-DERECHA-I THRU 2360-RECORTA-DERECHA-F
033500        VARYING WS-IDX FROM 132 BY -1
033600          UNTIL WS-IDX = 0 OR
033700                WS-LINEA-ENTRADA (WS-IDX:1) NOT = SPACE
033800
033900     PERFORM 2370-UBICA-BLANCO-I THRU 2370-UBICA-BLANCO-F
034000        VARYING WS-IDX FROM WS-LARGO-LINEA BY -1
034100          UNTIL WS-IDX = 0 OR WS-POS-BLANCO NOT = ZERO.
034200
034300 2350-BUSCA-BLANCO-F.  EXIT.
034400
034500 2360-RECORTA-DERECHA-I.
034600     MOVE WS-IDX TO WS-LARGO-LINEA.
034700 2360-RECORTA-DERECHA-F.  EXIT.
034800
034900 2370-UBICA-BLANCO-I.
035000     IF WS-LINEA-ENTRADA (WS-IDX:1) = SPACE THEN
035100        MOVE WS-IDX TO WS-POS-BLANCO
035200     END-IF.
035300 2370-UBICA-BLANCO-F.  EXIT.
035400
035500
035600*---- QUITA '$' Y ',' Y VALIDA QUE SEA NUMERICO -------------------
035700 2400-LIMPIA-IMPORTE-I.
035800
035900     MOVE SPACES TO WS-IMPORTE-LIMPIO
036000     MOVE 'N'    TO WS-IMPORTE-VALIDO
036100     INSPECT WS-IMPORTE-CRUDO REPLACING ALL '$' BY SPACE
036200                                        ALL ',' BY SPACE
036300     MOVE WS-IMPORTE-CRUDO TO WS-IMPORTE-LIMPIO
036400     INSPECT WS-IMPORTE-LIMPIO REPLACING ALL SPACE BY SPACE
036500
036600     UNSTRING WS-IMPORTE-LIMPIO DELIMITED BY '.'
036700         INTO WS-PARTE-ENTERA WS-PARTE-DECIMAL
036800     END-UNSTRING
036900
037000     IF WS-PARTE-ENTERA IS NUMERIC AND
037100        WS-PARTE-DECIMAL IS NUMERIC THEN
037200        COMPUTE WS-IMPORTE-NUM ROUNDED =
037300                WS-PARTE-ENTERA + (WS-PARTE-DECIMAL / 100)
037400        SET WS-IMPORTE-ES-VALIDO TO TRUE
037500     END-IF.
037600
037700 2400-LIMPIA-IMPORTE-F.  EXIT.
037800
037900
038000*---- ESCRIBE UN REG-TRANSACCION EN TXNFILE -----------------------
038100 2500-GRABAR-TRANSACCION-I.
038200
038300     WRITE REG-TXNFILE FROM REG-TRANSACCION
038400
038500     EVALUATE FS-SALIDA
038600        WHEN '00'
038700           ADD 1 TO WS-CANT-GRABADAS
038800        WHEN OTHER
038900           DISPLAY '* ERROR EN GRABAR TXNFILE   = ' FS-SALIDA
039000           MOVE 9999 TO RETURN-CODE
039100           SET WS-FIN-LECTURA TO TRUE
039200     END-EVALUATE.
039300
039400 2500-GRABAR-TRANSACCION-F.  EXIT.
039500
039600
039700*---- LEE EL PROXIMO RENGLON DEL LISTADO CRUDO --------------------
039800 2900-LEER-I.
039900
040000     READ RAW-TXN INTO WS-LINEA-ENTRADA
040100
040200     EVALUATE FS-ENTRADA
040300        WHEN '00'
040400           ADD 1 TO WS-CANT-LEIDOS
040500        WHEN '10'
040600           SET WS-FIN-LECTURA TO TRUE
040700        WHEN OTHER
040800           DISPLAY '* ERROR EN LECTURA RAW-TXN  = ' FS-ENTRADA
040900           MOVE 9999 TO RETURN-CODE
041000           SET WS-FIN-LECTURA TO TRUE
041100     END-EVALUATE.
041200
041300 2900-LEER-F.  EXIT.
041400
041500
041600*-----------------------------------------------------------------
041700 9000-FINAL-I.
041800
041900     PERFORM 9010-CLOSE-FILES-I     THRU 9010-CLOSE-FILES-F
042000     PERFORM 9020-MOSTRAR-TOTALES-I THRU 9020-MOSTRAR-TOTALES-F.
042100
042200 9000-FINAL-F.  EXIT.
042300
042400
042500*-----------------------------------------------------------------
042600 9010-CLOSE-FILES-I.
042700
042800     CLOSE RAW-TXN
042900     IF FS-ENTRADA IS NOT EQUAL '00' THEN
043000        DISPLAY '* ERROR EN CLOSE RAW-TXN    = ' FS-ENTRADA
043100        MOVE 9999 TO RETURN-CODE
043200     END-IF
043300
043400     CLOSE TXNFILE
043500     IF FS-SALIDA IS NOT EQUAL '00' THEN
043600        DISPLAY '* ERROR EN CLOSE TXNFILE    = ' FS-SALIDA
043700        MOVE 9999 TO RETURN-CODE
043800     END-IF.
043900
044000 9010-CLOSE-FILES-F.  EXIT.
044100
044200
044300*-----------------------------------------------------------------
044400 9020-MOSTRAR-TOTALES-I.
044500
044600     DISPLAY '=============================================='
044700     MOVE WS-CANT-LEIDOS      TO WS-CANT-PRINT
044800     DISPLAY ' RENGLONES LEIDOS DEL LISTADO CRUDO: ' WS-CANT-PRINT
044900     MOVE WS-CANT-GRABADAS    TO WS-CANT-PRINT
045000     DISPLAY ' TRANSACCIONES NORMALIZADAS GRABADAS: ' WS-CANT-PRINT
045100     MOVE WS-CANT-DESCARTADAS TO WS-CANT-PRINT
045200     DISPLAY ' RENGLONES DESCARTADOS:               ' WS-CANT-PRINT
045300     DISPLAY '=============================================='.
045400
045500 9020-MOSTRAR-TOTALES-F.  EXIT.
