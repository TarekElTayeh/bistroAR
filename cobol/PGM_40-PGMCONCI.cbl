000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMCONCI.
000300 AUTHOR.        R. FONTAINE.
000400 INSTALLATION.  BISTRO54 - DEPARTAMENTO DE SISTEMAS.
000500 DATE-WRITTEN.  25/09/1991.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - AREA CONTABILIDAD.
000800******************************************************************
000900*                                                                *
001000*   PGMCONCI  -  CONCILIACION DE VISITAS CONTRA EL REPORTE       *
001100*                MENSUAL DE SALDOS                               *
001200*   ====================================================        *
001300*   - CARGA EL REPORTE MENSUAL (CODIGO, SALDO) A UNA TABLA EN    *
001400*     MEMORIA, ACUMULANDO POR CODIGO EN EL ORDEN DE PRIMERA      *
001500*     APARICION DEL REPORTE (UN CODIGO PUEDE REPETIRSE).         *
001600*   - CARGA EL ARCHIVO DE VISITAS COMPLETO A OTRA TABLA.         *
001700*   - PARA CADA CODIGO DEL REPORTE, SUMA EL TOTAL DE LAS         *
001800*     VISITAS DE ESE CLIENTE CUYA FECHA CAE EN EL PERIODO DE     *
001900*     LA CORRIDA Y COMPARA CONTRA EL SALDO ESPERADO.             *
002000*   - LAS DIFERENCIAS MAYORES A 0,01 SE GRABAN COMO RENGLON DE   *
002100*     DISCREPANCIA EN EL LISTADO DE SALIDA.                      *
002200*   - LOS CLIENTES QUE TIENEN VISITAS PERO NO FIGURAN EN EL      *
002300*     REPORTE MENSUAL NO SE INFORMAN (LA CORRIDA RECORRE EL      *
002400*     REPORTE, NO LAS VISITAS).                                  *
002500*                                                                *
002600******************************************************************
002700*                       REGISTRO DE CAMBIOS                      *
002800******************************************************************
002900*   25/09/91  RFO  SOLIC.0106  VERSION INICIAL DEL PROGRAMA.     *
003000*   30/03/93  RFO  SOLIC.0149  TOLERANCIA DE UN CENTAVO EN LA    *
003100*                              COMPARACION (ANTES ERA EXACTA).   *
003200*   18/08/95  MCV  SOLIC.0217  SALDOS NO NUMERICOS DEL REPORTE   *
003300*                              SE TOMAN COMO CERO EN LUGAR DE    *
003400*                              CORTAR LA CORRIDA.                *
003500*   09/12/97  DLR  SOLIC.0259  SE ACTIVA MODO-PRUEBA POR UPSI-0. *
003600*   30/11/98  MCV  SOLIC.0275  AJUSTE Y2K: EL PREFIJO DE FECHA   *
003700*                              DE PERIODO YA USA 4 DIGITOS DE    *
003800*                              ANIO EN EL ARCHIVO DE VISITAS.    *
003900*   19/02/99  MCV  SOLIC.0288  CERTIFICADO EN EL BARRIDO Y2K.    *
004000*   22/10/05  DLR  SOLIC.0365  RENGLON RESUMEN 'SIN NOVEDAD' EN  *
004100*                              EL LISTADO CUANDO NO HAY          *
004200*                              DISCREPANCIAS.                    *
004300******************************************************************
004400*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||*
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700
004800 SPECIAL-NAMES.
004900     CLASS WS-CLASE-DIGITO   IS '0' THRU '9'
005000     UPSI-0 ON STATUS IS WS-MODO-PRUEBA-ON.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400
005500     SELECT REPORT-IN  ASSIGN DDBALENT
005600            FILE STATUS IS FS-REPORTE.
005700
005800     SELECT VISIT-IN   ASSIGN DDVISIENT
005900            FILE STATUS IS FS-VISITA.
006000
006100     SELECT PARM-CARD  ASSIGN DDPERIODO
006200            FILE STATUS IS FS-PARM.
006300
006400     SELECT DISC-OUT   ASSIGN DDDISCSAL
006500            FILE STATUS IS FS-DISC.
006600
006700*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||*
006800 DATA DIVISION.
006900 FILE SECTION.
007000
007100 FD  REPORT-IN
007200     BLOCK CONTAINS 0 RECORDS
007300     RECORDING MODE IS F.
007400 01  REG-LISTADO-BAL           PIC X(80).
007500
007600 FD  VISIT-IN
007700     BLOCK CONTAINS 0 RECORDS
007800     RECORDING MODE IS F.
007900 01  REG-VISITAENT             PIC X(114).
008000
008100 FD  PARM-CARD
008200     BLOCK CONTAINS 0 RECORDS
008300     RECORDING MODE IS F.
008400 01  REG-PARM                  PIC X(07).
008500
008600 FD  DISC-OUT
008700     BLOCK CONTAINS 0 RECORDS
008800     RECORDING MODE IS F.
008900 01  REG-DISCSAL               PIC X(80).
009000
009100 WORKING-STORAGE SECTION.
009200*========================*
009300
009400 77  FILLER                  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
009500
009600*---- ARCHIVOS --------------------------------------------------
009700 77  FS-REPORTE               PIC XX      VALUE SPACES.
009800     88  FS-REPORTE-FIN                   VALUE '10'.
009900 77  FS-VISITA                PIC XX      VALUE SPACES.
010000     88  FS-VISITA-FIN                    VALUE '10'.
010100 77  FS-PARM                  PIC XX      VALUE SPACES.
010200 77  FS-DISC                  PIC XX      VALUE SPACES.
010300
010400 77  WS-STATUS-REPORTE        PIC X       VALUE 'N'.
010500     88  WS-FIN-REPORTE                   VALUE 'Y'.
010600     88  WS-NO-FIN-REPORTE                VALUE 'N'.
010700
010800 77  WS-STATUS-VISITA         PIC X       VALUE 'N'.
010900     88  WS-FIN-VISITA                    VALUE 'Y'.
011000     88  WS-NO-FIN-VISITA                 VALUE 'N'.
011100
011200 77  WS-MODO-PRUEBA-ON        PIC X       VALUE 'N'.
011300     88  WS-MODO-PRUEBA                   VALUE 'Y'.
011400
011500*---- CONTADORES (COMP POR NORMA DE AREA) ------------------------
011600 77  WS-CANT-RENG-REPORTE     PIC 9(05) COMP  VALUE ZERO.
011700 77  WS-CANT-RENG-VISITA      PIC 9(05) COMP  VALUE ZERO.
011800 77  WS-CANT-BALANCE          PIC 9(04) COMP  VALUE ZERO.
011900 77  WS-CANT-DISCREPANCIAS    PIC 9(05) COMP  VALUE ZERO.
012000 77  WS-CANT-PRINT            PIC ZZ,ZZ9      VALUE ZERO.
012100
012200*---- PERIODO DE LA CORRIDA (TARJETA DE PARAMETRO) --------------
012300 01  WS-PERIODO-CORRIDA       PIC X(07)   VALUE SPACES.
012400 01  WS-PREFIJO-PERIODO.
012500     05  WS-PREF-AAAAMM       PIC X(07)   VALUE SPACES.
012600     05  WS-PREF-GUION        PIC X(01)   VALUE '-'.
012700 01  WS-PREFIJO-PERIODO-ALT REDEFINES WS-PREFIJO-PERIODO.
012800     05  WS-PREFIJO-PERIODO-STR PIC X(08).
012900
013000*---- RENGLON DEL REPORTE MENSUAL (CODIGO, SALDO) -----------------
013100 01  WS-LINEA-REPORTE         PIC X(80)   VALUE SPACES.
013200 01  WS-COD-REPORTE           PIC X(06)   VALUE SPACES.
013300 01  WS-SALDO-CRUDO           PIC X(15)   VALUE SPACES.
013400
013500*---- LIMPIEZA DE IMPORTES (IGUAL QUE EN OTROS PROGRAMAS) --------
013600 01  WS-IMPORTE-CRUDO         PIC X(15)   VALUE SPACES.
013700 01  WS-IMPORTE-LIMPIO        PIC X(15)   VALUE SPACES.
013800 01  WS-IMPORTE-POS-DEST      PIC 9(02) COMP  VALUE ZERO.
013900 01  WS-IMPORTE-POS-ORIG      PIC 9(02) COMP  VALUE ZERO.
014000 01  WS-IMPORTE-SIGNO         PIC X       VALUE '+'.
014100 01  WS-CARACTER-ACTUAL       PIC X       VALUE SPACE.
014200 01  WS-PARTE-ENTERA          PIC 9(07)   VALUE ZERO.
014300 01  WS-PARTE-DECIMAL         PIC 9(02)   VALUE ZERO.
014400 01  WS-IMPORTE-NUM           PIC S9(07)V99 COMP-3  VALUE ZERO.
014500
014600*---- INDICADOR DE BUSQUEDA EN LA TABLA DE BALANCES ---------------
014700 77  WS-BALANCE-STATUS        PIC X       VALUE 'N'.
014800     88  WS-BALANCE-ENCONTRADO            VALUE 'S'.
014900     88  WS-BALANCE-NO-ENCONTRADO         VALUE 'N'.
015000
015100*---- TABLA DE SALDOS ESPERADOS (POR CODIGO, ORDEN DE REPORTE) ----
015200 01  WS-TAB-BALANCE.
015300     05  WS-TAB-BALANCE-OCU  OCCURS 500 TIMES
015400                              INDEXED BY WS-IDX-BAL
015500                                         WS-IDX-BALREC.
015600         10  TB-CODIGO        PIC X(06)   VALUE SPACES.
015700         10  TB-ESPERADO      PIC S9(07)V99 COMP-3  VALUE ZERO.
015800
015900*---- TABLA DE VISITAS EN MEMORIA (COPIA PARA RESCAN POR CODIGO) --
016000 01  WS-TAB-VISITAS.
016100     05  WS-TAB-VISITAS-OCU  OCCURS 3000 TIMES
016200                              INDEXED BY WS-IDX-VIS.
016300         10  TV-CODIGO        PIC X(06)   VALUE SPACES.
016400         10  TV-FECHA         PIC X(10)   VALUE SPACES.
016500         10  TV-TOTAL         PIC S9(07)V99 COMP-3  VALUE ZERO.
016600
016700*---- VALORES DE LA CONCILIACION DEL CLIENTE ACTUAL ---------------
016800 01  WS-VALORES-CONCILIA.
016900     05  VC-ESPERADO          PIC S9(07)V99 COMP-3  VALUE ZERO.
017000     05  VC-REAL              PIC S9(07)V99 COMP-3  VALUE ZERO.
017100     05  VC-DIFERENCIA        PIC S9(07)V99 COMP-3  VALUE ZERO.
017200 01  WS-VALORES-CONCILIA-ALT REDEFINES WS-VALORES-CONCILIA.
017300     05  WS-VALORES-CONCILIA-BYTES PIC X(15).
017400 01  WS-DIFERENCIA-ABS        PIC S9(07)V99 COMP-3  VALUE ZERO.
017500
017600*---- RENGLON IMPRESO DE DISCREPANCIA -----------------------------
017700 01  WS-DISC-LINEA-IMP.
017800     05  WS-DISC-COD-IMP      PIC X(06)   VALUE SPACES.
017900     05  FILLER               PIC X(02)   VALUE SPACES.
018000     05  WS-DISC-ESPERADO-IMP PIC -$ZZZ,ZZ9.99.
018100     05  FILLER               PIC X(02)   VALUE SPACES.
018200     05  WS-DISC-REAL-IMP     PIC -$ZZZ,ZZ9.99.
018300     05  FILLER               PIC X(02)   VALUE SPACES.
018400     05  WS-DISC-DIF-IMP      PIC -$ZZZ,ZZ9.99.
018500     05  FILLER               PIC X(32)   VALUE SPACES.
018600
018700*---- FECHA DE SISTEMA (SOLO PARA EL DISPLAY DE ARRANQUE) --------
018800 01  WS-FECHA-SISTEMA         PIC 9(08)   VALUE ZERO.
018900 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
019000     05  WS-SIS-ANIO          PIC 9(04).
019100     05  WS-SIS-MES           PIC 9(02).
019200     05  WS-SIS-DIA           PIC 9(02).
019300
019400*//// COPY DE LA ESTRUCTURA DE VISITAS (RENGLON DE LECTURA) //////
019500     COPY CPVISITA.
019600*//////////////////////////////////////////////////////////////
019700
019800 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
019900
020000*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||*
020100 PROCEDURE DIVISION.
020200
020300 MAIN-PROGRAM-I.
020400
020500     PERFORM 1000-INICIO-I         THRU 1000-INICIO-F
020600     PERFORM 2000-CARGA-REPORTE-I  THRU 2000-CARGA-REPORTE-F
020700                                   UNTIL WS-FIN-REPORTE
020800     PERFORM 2500-CARGA-VISITAS-I  THRU 2500-CARGA-VISITAS-F
020900                                   UNTIL WS-FIN-VISITA
021000     PERFORM 3000-CONCILIA-I       THRU 3000-CONCILIA-F
021100     PERFORM 9000-FINAL-I          THRU 9000-FINAL-F.
021200
021300 MAIN-PROGRAM-F.  GOBACK.
021400
021500
021600*-----------------------------------------------------------------
021700 1000-INICIO-I.
021800
021900     SET WS-NO-FIN-REPORTE TO TRUE
022000     SET WS-NO-FIN-VISITA  TO TRUE
022100     ACCEPT WS-FECHA-SISTEMA FROM DATE YYYYMMDD
022200
022300     OPEN INPUT  REPORT-IN
022400     IF FS-REPORTE IS NOT EQUAL '00' THEN
022500        DISPLAY '* ERROR EN OPEN REPORT-IN  = ' FS-REPORTE
022600        MOVE 9999 TO RETURN-CODE
022700        SET WS-FIN-REPORTE TO TRUE
022800        SET WS-FIN-VISITA  TO TRUE
022900     END-IF
023000
023100     OPEN INPUT  VISIT-IN
023200     IF FS-VISITA IS NOT EQUAL '00' THEN
023300        DISPLAY '* ERROR EN OPEN VISIT-IN   = ' FS-VISITA
023400        MOVE 9999 TO RETURN-CODE
023500        SET WS-FIN-REPORTE TO TRUE
023600        SET WS-FIN-VISITA  TO TRUE
023700     END-IF
023800
023900     OPEN INPUT  PARM-CARD
024000     IF FS-PARM IS NOT EQUAL '00' THEN
024100        DISPLAY '* ERROR EN OPEN PARM-CARD  = ' FS-PARM
024200        MOVE 9999 TO RETURN-CODE
024300        SET WS-FIN-REPORTE TO TRUE
024400        SET WS-FIN-VISITA  TO TRUE
024500     ELSE
024600        READ PARM-CARD INTO WS-PERIODO-CORRIDA
024700        CLOSE PARM-CARD
024800        MOVE WS-PERIODO-CORRIDA TO WS-PREF-AAAAMM
024900     END-IF
025000
025100     OPEN OUTPUT DISC-OUT
025200     IF FS-DISC IS NOT EQUAL '00' THEN
025300        DISPLAY '* ERROR EN OPEN DISC-OUT   = ' FS-DISC
025400        MOVE 9999 TO RETURN-CODE
025500        SET WS-FIN-REPORTE TO TRUE
025600        SET WS-FIN-VISITA  TO TRUE
025700     END-IF
025800
025900     IF WS-MODO-PRUEBA-ON THEN
026000        DISPLAY '*** PGMCONCI EN MODO PRUEBA (UPSI-0) ***'
026100        DISPLAY '*** PERIODO DE CORRIDA = ' WS-PERIODO-CORRIDA
026200     END-IF
026300
026400     IF NOT WS-FIN-REPORTE THEN
026500        PERFORM 2900-LEER-REPORTE-I THRU 2900-LEER-REPORTE-F
026600     END-IF
026700
026800     IF NOT WS-FIN-VISITA THEN
026900        PERFORM 2590-LEER-VISITA-I  THRU 2590-LEER-VISITA-F
027000     END-IF.
027100
027200 1000-INICIO-F.  EXIT.
027300
027400
027500*---- CARGA Y ACUMULA EL REPORTE MENSUAL EN LA TABLA DE SALDOS ----
027600 2000-CARGA-REPORTE-I.
027700
027800     PERFORM 2100-BUSCA-BALANCE-I THRU 2100-BUSCA-BALANCE-F
027900     PERFORM 2900-LEER-REPORTE-I  THRU 2900-LEER-REPORTE-F.
028000
028100 2000-CARGA-REPORTE-F.  EXIT.
028200
028300
028400*---- PARTE EL RENGLON, LIMPIA EL SALDO Y BUSCA/ACUMULA -----------
028500 2100-BUSCA-BALANCE-I.
028600
028700     MOVE SPACES TO WS-COD-REPORTE WS-SALDO-CRUDO
028800     UNSTRING WS-LINEA-REPORTE DELIMITED BY ','
028900         INTO WS-COD-REPORTE WS-SALDO-CRUDO
029000     END-UNSTRING
029100
029200     MOVE WS-SALDO-CRUDO TO WS-IMPORTE-CRUDO
029300     PERFORM 2200-LIMPIA-IMPORTE-I THRU 2200-LIMPIA-IMPORTE-F
029400
029500     SET WS-BALANCE-NO-ENCONTRADO TO TRUE
029600     SET WS-IDX-BAL TO 1
029700     SEARCH WS-TAB-BALANCE-OCU
029800        AT END
029900           SET WS-BALANCE-NO-ENCONTRADO TO TRUE
030000        WHEN TB-CODIGO (WS-IDX-BAL) = WS-COD-REPORTE
030100           SET WS-BALANCE-ENCONTRADO TO TRUE
030200     END-SEARCH
030300
030400     IF WS-BALANCE-ENCONTRADO THEN
030500        ADD WS-IMPORTE-NUM TO TB-ESPERADO (WS-IDX-BAL)
030600     ELSE
030700        ADD 1 TO WS-CANT-BALANCE
030800        SET WS-IDX-BAL TO WS-CANT-BALANCE
030900        MOVE WS-COD-REPORTE TO TB-CODIGO (WS-IDX-BAL)
031000        MOVE WS-IMPORTE-NUM TO TB-ESPERADO (WS-IDX-BAL)
031100     END-IF.
031200
031300 2100-BUSCA-BALANCE-F.  EXIT.
031400
031500
031600*---- QUITA '$' Y ',' CARACTER POR CARACTER Y CONVIERTE -----------
031700 2200-LIMPIA-IMPORTE-I.
031800
031900     MOVE ZERO   TO WS-IMPORTE-POS-DEST
032000     MOVE SPACES TO WS-IMPORTE-LIMPIO
032100     MOVE '+'    TO WS-IMPORTE-SIGNO
032200     MOVE ZERO   TO WS-IMPORTE-NUM
032300     MOVE ZERO   TO WS-PARTE-ENTERA WS-PARTE-DECIMAL
032400
032500     PERFORM 2250-FILTRA-CARACTER-I THRU 2250-FILTRA-CARACTER-F
032600        VARYING WS-IMPORTE-POS-ORIG FROM 1 BY 1
032700          UNTIL WS-IMPORTE-POS-ORIG > 15
032800
032900     UNSTRING WS-IMPORTE-LIMPIO DELIMITED BY '.'
033000         INTO WS-PARTE-ENTERA WS-PARTE-DECIMAL
033100     END-UNSTRING
033200
033300     IF WS-PARTE-ENTERA IS NUMERIC AND
033400        WS-PARTE-DECIMAL IS NUMERIC THEN
033500        COMPUTE WS-IMPORTE-NUM ROUNDED =
033600                WS-PARTE-ENTERA + (WS-PARTE-DECIMAL / 100)
033700        IF WS-IMPORTE-SIGNO = '-' THEN
033800           COMPUTE WS-IMPORTE-NUM = WS-IMPORTE-NUM * -1
033900        END-IF
034000     ELSE
034100        MOVE ZERO TO WS-IMPORTE-NUM
034200     END-IF.
034300
034400 2200-LIMPIA-IMPORTE-F.  EXIT.
034500
034600
034700*---- COPIA SOLO DIGITOS Y '.' AL RESULTADO LIMPIO; RETIENE '-' --
034800 2250-FILTRA-CARACTER-I.
034900
035000     MOVE WS-IMPORTE-CRUDO(WS-IMPORTE-POS-ORIG:1)
035100       TO WS-CARACTER-ACTUAL
035200
035300     IF WS-CARACTER-ACTUAL = '-' THEN
035400        MOVE '-' TO WS-IMPORTE-SIGNO
035500     ELSE
035600        IF WS-CARACTER-ACTUAL IS WS-CLASE-DIGITO
035700           OR WS-CARACTER-ACTUAL = '.' THEN
035800           ADD 1 TO WS-IMPORTE-POS-DEST
035900           MOVE WS-CARACTER-ACTUAL
036000             TO WS-IMPORTE-LIMPIO(WS-IMPORTE-POS-DEST:1)
036100        END-IF
036200     END-IF.
036300
036400 2250-FILTRA-CARACTER-F.  EXIT.
036500
036600
036700*---- LEE EL PROXIMO RENGLON DEL REPORTE MENSUAL ------------------
036800 2900-LEER-REPORTE-I.
036900
037000     READ REPORT-IN INTO WS-LINEA-REPORTE
037100
037200     EVALUATE FS-REPORTE
037300        WHEN '00'
037400           ADD 1 TO WS-CANT-RENG-REPORTE
037500        WHEN '10'
037600           SET WS-FIN-REPORTE TO TRUE
037700        WHEN OTHER
037800           DISPLAY '* ERROR EN LECTURA REPORT-IN = ' FS-REPORTE
037900           MOVE 9999 TO RETURN-CODE
038000           SET WS-FIN-REPORTE TO TRUE
038100     END-EVALUATE.
038200
038300 2900-LEER-REPORTE-F.  EXIT.
038400
038500
038600*---- CARGA EL ARCHIVO DE VISITAS COMPLETO A LA TABLA -------------
038700 2500-CARGA-VISITAS-I.
038800
038900     ADD 1 TO WS-CANT-RENG-VISITA
039000     SET WS-IDX-VIS TO WS-CANT-RENG-VISITA
039100     MOVE VISI-COD-CLIENTE TO TV-CODIGO (WS-IDX-VIS)
039200     MOVE VISI-FECHA       TO TV-FECHA  (WS-IDX-VIS)
039300     MOVE VISI-TOTAL       TO TV-TOTAL  (WS-IDX-VIS)
039400
039500     PERFORM 2590-LEER-VISITA-I THRU 2590-LEER-VISITA-F.
039600
039700 2500-CARGA-VISITAS-F.  EXIT.
039800
039900
040000*---- LEE EL PROXIMO RENGLON DEL ARCHIVO DE VISITAS ---------------
040100 2590-LEER-VISITA-I.
040200
040300     READ VISIT-IN INTO REG-VISITA
040400
040500     EVALUATE FS-VISITA
040600        WHEN '00'
040700           CONTINUE
040800        WHEN '10'
040900           SET WS-FIN-VISITA TO TRUE
041000        WHEN OTHER
041100           DISPLAY '* ERROR EN LECTURA VISIT-IN  = ' FS-VISITA
041200           MOVE 9999 TO RETURN-CODE
041300           SET WS-FIN-VISITA TO TRUE
041400     END-EVALUATE.
041500
041600 2590-LEER-VISITA-F.  EXIT.
041700
041800
041900*---- RECORRE LA TABLA DE SALDOS EN ORDEN DE REPORTE Y COMPARA ----
042000 3000-CONCILIA-I.
042100
042200     MOVE SPACES TO REG-DISCSAL
042300     STRING 'CODIGO  ESPERADO        ACTUAL          DIFERENCIA'
042400             DELIMITED BY SIZE INTO REG-DISCSAL
042500     WRITE REG-DISCSAL
042600
042700     SET WS-IDX-BALREC TO 1
042800
042900     PERFORM 3050-CONCILIA-UN-CLIENTE-I THRU 3050-CONCILIA-UN-CLIENTE-F
043000        VARYING WS-IDX-BALREC FROM 1 BY 1
043100          UNTIL WS-IDX-BALREC > WS-CANT-BALANCE
043200
043300     PERFORM 3900-ESCRIBE-RESUMEN-I THRU 3900-ESCRIBE-RESUMEN-F.
043400
043500 3000-CONCILIA-F.  EXIT.
043600
043700
043800*---- CONCILIA UN CLIENTE DE LA TABLA DE SALDOS -------------------
043900 3050-CONCILIA-UN-CLIENTE-I.
044000
044100     MOVE TB-ESPERADO (WS-IDX-BALREC) TO VC-ESPERADO
044200     MOVE ZERO                        TO VC-REAL
044300
044400     PERFORM 3100-SUMA-VISITAS-I THRU 3100-SUMA-VISITAS-F
044500        VARYING WS-IDX-VIS FROM 1 BY 1
044600          UNTIL WS-IDX-VIS > WS-CANT-RENG-VISITA
044700
044800     COMPUTE VC-DIFERENCIA = VC-REAL - VC-ESPERADO
044900
045000     IF VC-DIFERENCIA < ZERO THEN
045100        COMPUTE WS-DIFERENCIA-ABS = VC-DIFERENCIA * -1
045200     ELSE
045300        MOVE VC-DIFERENCIA TO WS-DIFERENCIA-ABS
045400     END-IF
045500
045600     IF WS-DIFERENCIA-ABS > .01 THEN
045700        PERFORM 3200-GRABA-DISCREPANCIA-I THRU 3200-GRABA-DISCREPANCIA-F
045800     END-IF.
045900
046000 3050-CONCILIA-UN-CLIENTE-F.  EXIT.
046100
046200
046300*---- SUMA LOS TOTALES DE VISITA DEL CLIENTE Y PERIODO ACTUALES --
046400 3100-SUMA-VISITAS-I.
046500
046600     IF TV-CODIGO (WS-IDX-VIS) = TB-CODIGO (WS-IDX-BALREC)
046700        AND TV-FECHA (WS-IDX-VIS)(1:8) = WS-PREFIJO-PERIODO-STR
046800        THEN
046900        ADD TV-TOTAL (WS-IDX-VIS) TO VC-REAL
047000     END-IF.
047100
047200 3100-SUMA-VISITAS-F.  EXIT.
047300
047400
047500*---- ARMA Y GRABA EL RENGLON DE DISCREPANCIA ---------------------
047600 3200-GRABA-DISCREPANCIA-I.
047700
047800     MOVE SPACES              TO WS-DISC-LINEA-IMP
047900     MOVE TB-CODIGO (WS-IDX-BALREC) TO WS-DISC-COD-IMP
048000     MOVE VC-ESPERADO          TO WS-DISC-ESPERADO-IMP
048100     MOVE VC-REAL              TO WS-DISC-REAL-IMP
048200     MOVE VC-DIFERENCIA        TO WS-DISC-DIF-IMP
048300
048400     WRITE REG-DISCSAL FROM WS-DISC-LINEA-IMP
048500
048600     EVALUATE FS-DISC
048700        WHEN '00'
048800           ADD 1 TO WS-CANT-DISCREPANCIAS
048900        WHEN OTHER
049000           DISPLAY '* ERROR EN GRABAR DISC-OUT   = ' FS-DISC
049100           MOVE 9999 TO RETURN-CODE
049200     END-EVALUATE.
049300
049400 3200-GRABA-DISCREPANCIA-F.  EXIT.
049500
049600
049700*---- RENGLON RESUMEN AL PIE DEL LISTADO ---------------------------
049800 3900-ESCRIBE-RESUMEN-I.
049900
050000     MOVE SPACES TO REG-DISCSAL
050100
050200     IF WS-CANT-DISCREPANCIAS = ZERO THEN
050300        STRING 'RESUMEN: SIN NOVEDAD EN LA CONCILIACION'
050400                DELIMITED BY SIZE INTO REG-DISCSAL
050500     ELSE
050600        MOVE WS-CANT-DISCREPANCIAS TO WS-CANT-PRINT
050700        STRING 'RESUMEN: ' WS-CANT-PRINT ' DISCREPANCIA(S) ENCONTRADA(S)'
050800                DELIMITED BY SIZE INTO REG-DISCSAL
050900     END-IF
051000
051100     WRITE REG-DISCSAL.
051200
051300 3900-ESCRIBE-RESUMEN-F.  EXIT.
051400
051500
051600*-----------------------------------------------------------------
051700 9000-FINAL-I.
051800
051900     PERFORM 9200-CLOSE-FILES-I     THRU 9200-CLOSE-FILES-F
052000     PERFORM 9300-MOSTRAR-TOTALES-I THRU 9300-MOSTRAR-TOTALES-F.
052100
052200 9000-FINAL-F.  EXIT.
052300
052400
052500*-----------------------------------------------------------------
052600 9200-CLOSE-FILES-I.
052700
052800     CLOSE REPORT-IN
052900     IF FS-REPORTE IS NOT EQUAL '00' THEN
053000        DISPLAY '* ERROR EN CLOSE REPORT-IN  = ' FS-REPORTE
053100        MOVE 9999 TO RETURN-CODE
053200     END-IF
053300
053400     CLOSE VISIT-IN
053500     IF FS-VISITA IS NOT EQUAL '00' THEN
053600        DISPLAY '* ERROR EN CLOSE VISIT-IN   = ' FS-VISITA
053700        MOVE 9999 TO RETURN-CODE
053800     END-IF
053900
054000     CLOSE DISC-OUT
054100     IF FS-DISC IS NOT EQUAL '00' THEN
054200        DISPLAY '* ERROR EN CLOSE DISC-OUT   = ' FS-DISC
054300        MOVE 9999 TO RETURN-CODE
054400     END-IF.
054500
054600 9200-CLOSE-FILES-F.  EXIT.
054700
054800
054900*-----------------------------------------------------------------
055000 9300-MOSTRAR-TOTALES-I.
055100
055200     DISPLAY '=============================================='
055300     MOVE WS-CANT-RENG-REPORTE TO WS-CANT-PRINT
055400     DISPLAY ' RENGLONES DEL REPORTE MENSUAL:      ' WS-CANT-PRINT
055500     MOVE WS-CANT-RENG-VISITA  TO WS-CANT-PRINT
055600     DISPLAY ' VISITAS CARGADAS A LA TABLA:        ' WS-CANT-PRINT
055700     MOVE WS-CANT-BALANCE      TO WS-CANT-PRINT
055800     DISPLAY ' CODIGOS DISTINTOS EN EL REPORTE:    ' WS-CANT-PRINT
055900     MOVE WS-CANT-DISCREPANCIAS TO WS-CANT-PRINT
056000     DISPLAY ' DISCREPANCIAS GRABADAS:             ' WS-CANT-PRINT
056100     DISPLAY '=============================================='.
056200
056300 9300-MOSTRAR-TOTALES-F.  EXIT.
