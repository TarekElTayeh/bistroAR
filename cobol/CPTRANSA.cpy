000100******************************************************************
000200*                                                                *
000300*   LAYOUT DE ARCHIVO      -   TRANSACCIONES NORMALIZADAS        *
000400*   BISTRO54.PROD.ARFAC.TRANFILE                                 *
000500*   LARGO DE REGISTRO :  81  BYTES                                *
000600*                                                                *
000700*   COPY CPTRANSA.                                               *
000800*   GENERADO POR : PGM_10-PGMPTRAN                               *
000900*   CONSUMIDO POR: PGM_30-PGMCARVI, PGM_50-PGMFACTU              *
001000*                                                                *
001100*   UNA TRAN-REC POR RENGLON DE ARTICULO DE LA CUENTA DE UN      *
001200*   CLIENTE.  EL ENCABEZADO (CLIENTE/FECHA/HORA/REFERENCIA/      *
001300*   EMPLEADO) SE REPITE EN CADA ARTICULO DE LA MISMA CUENTA.     *
001400*                                                                *
001500******************************************************************
001600 01  REG-TRANSACCION.
001700     03  TRAN-COD-CLIENTE        PIC X(06).
001800     03  TRAN-FECHA              PIC X(10).
001900     03  TRAN-HORA               PIC X(05).
002000     03  TRAN-REFERENCIA         PIC X(08).
002100     03  TRAN-EMPLEADO           PIC X(15).
002200     03  TRAN-DESCRIPCION        PIC X(30).
002300     03  TRAN-IMPORTE            PIC S9(07)V99 COMP-3.
002400     03  FILLER                  PIC X(02).
