000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMMANIF.
000300 AUTHOR.        R. FONTAINE.
000400 INSTALLATION.  BISTRO54 - DEPARTAMENTO DE SISTEMAS.
000500 DATE-WRITTEN.  02/12/1991.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - AREA CONTABILIDAD.
000800******************************************************************
000900*                                                                *
001000*   PGMMANIF  -  MANIFIESTO DE ENTREGA DE FACTURAS               *
001100*   ================================================             *
001200*   - LEE EL ARCHIVO DE VISITAS DEL PERIODO Y DISTINGUE LOS      *
001300*     CODIGOS DE CLIENTE QUE TUVIERON VISITA, RESPETANDO EL      *
001400*     ORDEN DE PRIMERA APARICION.                                *
001500*   - POR CADA CLIENTE DISTINTO ARMA EL NOMBRE DE ARCHIVO DE LA  *
001600*     FACTURA (CODIGO_PERIODO), BUSCA EL EMAIL EN EL MAESTRO DE  *
001700*     CLIENTES Y GRABA UN RENGLON DE MANIFIESTO.                 *
001800*   - EL ENVIO DE LA FACTURA POR CORREO NO LO REALIZA ESTE       *
001900*     PROGRAMA (QUEDA FUERA DE ALCANCE); EL ESTADO SE DETERMINA  *
002000*     SOLO POR LA PRESENCIA DEL EMAIL: SIN EMAIL = SKIPPED, CON  *
002100*     EMAIL = SENT (EL ENVIO REAL LO EJECUTA OTRO PROCESO).      *
002200*                                                                *
002300******************************************************************
002400*                       REGISTRO DE CAMBIOS                      *
002500******************************************************************
002600*   02/12/91  RFO  SOLIC.0118  VERSION INICIAL DEL PROGRAMA.     *
002700*   17/03/94  RFO  SOLIC.0175  SE AGREGA EL ESTADO FAILED A LA   *
002800*                              TABLA DE VALORES POSIBLES (RESERVA*
002900*                              PARA CUANDO EXISTA TRANSMISION).  *
003000*   09/12/97  DLR  SOLIC.0260  SE ACTIVA MODO-PRUEBA POR UPSI-0. *
003100*   30/11/98  MCV  SOLIC.0276  BARRIDO Y2K: EL PERIODO SE TOMA   *
003200*                              DE VISI-PERIODO (AAAA-MM) DE 4    *
003300*                              DIGITOS DE ANIO, SIN IMPACTO.     *
003400*   19/02/99  MCV  SOLIC.0289  CERTIFICADO EN EL BARRIDO Y2K.    *
003500*   22/10/05  DLR  SOLIC.0366  AMPLIA TABLAS DE CLIENTES/VISITAS *
003600*                              POR VOLUMEN DE CARTERA.           *
003700******************************************************************
003800*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100
004200 SPECIAL-NAMES.
004300     CLASS WS-CLASE-DIGITO   IS '0' THRU '9'
004400     UPSI-0 ON STATUS IS WS-MODO-PRUEBA-ON.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800
004900     SELECT VISIT-IN    ASSIGN DDVISIENT
005000            FILE STATUS IS FS-VISITA.
005100
005200     SELECT CLIENT-IN   ASSIGN DDCLIMAE
005300            FILE STATUS IS FS-CLIENTE.
005400
005500     SELECT MANIFEST-OUT ASSIGN DDMANISAL
005600            FILE STATUS IS FS-MANIFIESTO.
005700
005800*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||*
005900 DATA DIVISION.
006000 FILE SECTION.
006100
006200 FD  VISIT-IN
006300     BLOCK CONTAINS 0 RECORDS
006400     RECORDING MODE IS F.
006500 01  REG-VISIENT               PIC X(114).
006600
006700 FD  CLIENT-IN
006800     BLOCK CONTAINS 0 RECORDS
006900     RECORDING MODE IS F.
007000 01  REG-CLIENTENT              PIC X(187).
007100
007200 FD  MANIFEST-OUT
007300     BLOCK CONTAINS 0 RECORDS
007400     RECORDING MODE IS F.
007500 01  REG-MANISAL                PIC X(97).
007600
007700 WORKING-STORAGE SECTION.
007800*========================*
007900
008000 77  FILLER                  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
008100
008200*---- ARCHIVOS --------------------------------------------------
008300 77  FS-VISITA                PIC XX      VALUE SPACES.
008400     88  FS-VISITA-FIN                    VALUE '10'.
008500 77  FS-CLIENTE               PIC XX      VALUE SPACES.
008600     88  FS-CLIENTE-FIN                   VALUE '10'.
008700 77  FS-MANIFIESTO            PIC XX      VALUE SPACES.
008800
008900 77  WS-STATUS-VISITA         PIC X       VALUE 'N'.
009000     88  WS-FIN-VISITA                    VALUE 'Y'.
009100     88  WS-NO-FIN-VISITA                 VALUE 'N'.
009200
009300 77  WS-STATUS-CLIENTE        PIC X       VALUE 'N'.
009400     88  WS-FIN-CLIENTE                   VALUE 'Y'.
009500     88  WS-NO-FIN-CLIENTE                VALUE 'N'.
009600
009700 77  WS-MODO-PRUEBA-ON        PIC X       VALUE 'N'.
009800     88  WS-MODO-PRUEBA                   VALUE 'Y'.
009900
010000*---- CONTADORES (COMP POR NORMA DE AREA) ------------------------
010100 77  WS-CANT-VISITAS-LEIDAS   PIC 9(05) COMP  VALUE ZERO.
010200 77  WS-CANT-CLIENTES-MAE     PIC 9(04) COMP  VALUE ZERO.
010300 77  WS-CANT-CLIENTES-DIST    PIC 9(04) COMP  VALUE ZERO.
010400 77  WS-CANT-SENT             PIC 9(04) COMP  VALUE ZERO.
010500 77  WS-CANT-SKIPPED          PIC 9(04) COMP  VALUE ZERO.
010600 77  WS-CANT-PRINT            PIC ZZ,ZZ9      VALUE ZERO.
010700
010800*---- INDICADOR DE BUSQUEDA EN LAS TABLAS --------------------------
010900 77  WS-CLIENTE-STATUS        PIC X       VALUE 'N'.
011000     88  WS-CLIENTE-ENCONTRADO             VALUE 'S'.
011100     88  WS-CLIENTE-NO-ENCONTRADO          VALUE 'N'.
011200
011300*---- TABLA DEL MAESTRO DE CLIENTES (CODIGO + EMAIL) ---------------
011400 01  WS-TAB-MAESTRO.
011500     05  WS-TAB-MAESTRO-OCU  OCCURS 500 TIMES
011600                              INDEXED BY WS-IDX-MAE.
011700         10  TM-CODIGO        PIC X(06)   VALUE SPACES.
011800         10  TM-EMAIL         PIC X(40)   VALUE SPACES.
011900
012000*---- TABLA DE CLIENTES DISTINTOS (ORDEN DE PRIMERA APARICION) -----
012100 01  WS-TAB-CLIENTE-DIST.
012200     05  WS-TAB-CDIST-OCU  OCCURS 500 TIMES
012300                            INDEXED BY WS-IDX-CDI
012400                                       WS-IDX-CDGRABA.
012500         10  TD-CODIGO        PIC X(06)   VALUE SPACES.
012600         10  TD-PERIODO       PIC X(07)   VALUE SPACES.
012700
012800*---- ARMADO DEL NOMBRE DE ARCHIVO DE FACTURA "CODIGO_PERIODO" -----
012900 01  WS-ARCHIVO-FACTURA.
013000     05  WS-ARCHF-CODIGO      PIC X(06)   VALUE SPACES.
013100     05  WS-ARCHF-GUION       PIC X(01)   VALUE '_'.
013200     05  WS-ARCHF-PERIODO     PIC X(07)   VALUE SPACES.
013300     05  FILLER               PIC X(26)   VALUE SPACES.
013400 01  WS-ARCHIVO-FACTURA-ALT REDEFINES WS-ARCHIVO-FACTURA.
013500     05  WS-ARCHIVO-FACTURA-STR PIC X(40).
013600
013700*---- RENGLON DE SALIDA (MANIFEST-REC, 93 BYTES) -------------------
013800 01  REG-MANIFIESTO.
013900     03  MANI-COD-CLIENTE     PIC X(06)   VALUE SPACES.
014000     03  MANI-ARCHIVO         PIC X(40)   VALUE SPACES.
014100     03  MANI-EMAIL           PIC X(40)   VALUE SPACES.
014200     03  MANI-ESTADO          PIC X(07)   VALUE SPACES.
014250     03  FILLER               PIC X(04)   VALUE SPACES.
014300 01  REG-MANIFIESTO-ALT REDEFINES REG-MANIFIESTO.
014400     03  WS-MANI-RENGLON-STR  PIC X(97).
014600
014700*---- FECHA DE SISTEMA (SOLO PARA EL DISPLAY DE ARRANQUE) --------
014800 01  WS-FECHA-SISTEMA         PIC 9(08)   VALUE ZERO.
014900 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
015000     05  WS-SIS-ANIO          PIC 9(04).
015100     05  WS-SIS-MES           PIC 9(02).
015200     05  WS-SIS-DIA           PIC 9(02).
015300
015400*//// COPY DE LAS ESTRUCTURAS DE ENTRADA ///////////////////////
015500     COPY CPVISITA.
015600     COPY CPCLIENS.
015700*////////////////////////////////////////////////////////////////
015800
015900 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
016000
016100*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||*
016200 PROCEDURE DIVISION.
016300
016400 MAIN-PROGRAM-I.
016500
016600     PERFORM 1000-INICIO-I           THRU 1000-INICIO-F
016700     PERFORM 2000-DISTINGUE-I        THRU 2000-DISTINGUE-F
016800                                     UNTIL WS-FIN-VISITA
016900     PERFORM 2500-CARGA-CLIENTES-I   THRU 2500-CARGA-CLIENTES-F
017000                                     UNTIL WS-FIN-CLIENTE
017100     PERFORM 3000-ESCRIBE-MANIFIESTO-I THRU 3000-ESCRIBE-MANIFIESTO-F
017200     PERFORM 9000-FINAL-I            THRU 9000-FINAL-F.
017300
017400 MAIN-PROGRAM-F.  GOBACK.
017500
017600
017700*-----------------------------------------------------------------
017800 1000-INICIO-I.
017900
018000     SET WS-NO-FIN-VISITA  TO TRUE
018100     SET WS-NO-FIN-CLIENTE TO TRUE
018200     ACCEPT WS-FECHA-SISTEMA FROM DATE YYYYMMDD
018300
018400     OPEN INPUT  VISIT-IN
018500     IF FS-VISITA IS NOT EQUAL '00' THEN
018600        DISPLAY '* ERROR EN OPEN VISIT-IN    = ' FS-VISITA
018700        MOVE 9999 TO RETURN-CODE
018800        SET WS-FIN-VISITA  TO TRUE
018900        SET WS-FIN-CLIENTE TO TRUE
019000     END-IF
019100
019200     OPEN INPUT  CLIENT-IN
019300     IF FS-CLIENTE IS NOT EQUAL '00' THEN
019400        DISPLAY '* ERROR EN OPEN CLIENT-IN   = ' FS-CLIENTE
019500        MOVE 9999 TO RETURN-CODE
019600        SET WS-FIN-VISITA  TO TRUE
019700        SET WS-FIN-CLIENTE TO TRUE
019800     END-IF
019900
020000     OPEN OUTPUT MANIFEST-OUT
020100     IF FS-MANIFIESTO IS NOT EQUAL '00' THEN
020200        DISPLAY '* ERROR EN OPEN MANIFEST-OUT = ' FS-MANIFIESTO
020300        MOVE 9999 TO RETURN-CODE
020400        SET WS-FIN-VISITA  TO TRUE
020500        SET WS-FIN-CLIENTE TO TRUE
020600     END-IF
020700
020800     IF WS-MODO-PRUEBA-ON THEN
020900        DISPLAY '*** PGMMANIF EN MODO PRUEBA (UPSI-0) ***'
021000     END-IF
021100
021200     IF NOT WS-FIN-VISITA THEN
021300        PERFORM 2900-LEER-VISITA-I  THRU 2900-LEER-VISITA-F
021400     END-IF
021500
021600     IF NOT WS-FIN-CLIENTE THEN
021700        PERFORM 2590-LEER-CLIENTE-I THRU 2590-LEER-CLIENTE-F
021800     END-IF.
021900
022000 1000-INICIO-F.  EXIT.
022100
022200
022300*---- DISTINGUE LOS CODIGOS DE CLIENTE CON VISITA EN EL PERIODO ---
022400 2000-DISTINGUE-I.
022500
022600     PERFORM 2100-BUSCA-CDIST-I THRU 2100-BUSCA-CDIST-F
022700     PERFORM 2900-LEER-VISITA-I THRU 2900-LEER-VISITA-F.
022800
022900 2000-DISTINGUE-F.  EXIT.
023000
023100
023200*---- BUSCA EL CLIENTE EN LA TABLA DE DISTINTOS Y LO DA DE ALTA ----
023300 2100-BUSCA-CDIST-I.
023400
023500     SET WS-CLIENTE-NO-ENCONTRADO TO TRUE
023600     SET WS-IDX-CDI TO 1
023700     SEARCH WS-TAB-CDIST-OCU
023800        AT END
023900           SET WS-CLIENTE-NO-ENCONTRADO TO TRUE
024000        WHEN TD-CODIGO (WS-IDX-CDI) = VISI-COD-CLIENTE
024100           SET WS-CLIENTE-ENCONTRADO TO TRUE
024200     END-SEARCH
024300
024400     IF WS-CLIENTE-NO-ENCONTRADO THEN
024500        ADD 1 TO WS-CANT-CLIENTES-DIST
024600        SET WS-IDX-CDI TO WS-CANT-CLIENTES-DIST
024700        MOVE VISI-COD-CLIENTE TO TD-CODIGO  (WS-IDX-CDI)
024800        MOVE VISI-PERIODO     TO TD-PERIODO (WS-IDX-CDI)
024900     END-IF.
025000
025100 2100-BUSCA-CDIST-F.  EXIT.
025200
025300
025400*---- LEE EL PROXIMO RENGLON DE VISITAS ----------------------------
025500 2900-LEER-VISITA-I.
025600
025700     READ VISIT-IN INTO REG-VISITA
025800
025900     EVALUATE FS-VISITA
026000        WHEN '00'
026100           ADD 1 TO WS-CANT-VISITAS-LEIDAS
026200        WHEN '10'
026300           SET WS-FIN-VISITA TO TRUE
026400        WHEN OTHER
026500           DISPLAY '* ERROR EN LECTURA VISIT-IN  = ' FS-VISITA
026600           MOVE 9999 TO RETURN-CODE
026700           SET WS-FIN-VISITA TO TRUE
026800     END-EVALUATE.
026900
027000 2900-LEER-VISITA-F.  EXIT.
027100
027200
027300*---- CARGA EL MAESTRO DE CLIENTES A LA TABLA DE EMAILS ------------
027400 2500-CARGA-CLIENTES-I.
027500
027600     ADD 1 TO WS-CANT-CLIENTES-MAE
027700     SET WS-IDX-MAE TO WS-CANT-CLIENTES-MAE
027800     MOVE CLIS-CODIGO TO TM-CODIGO (WS-IDX-MAE)
027900     MOVE CLIS-EMAIL  TO TM-EMAIL  (WS-IDX-MAE)
028000
028100     PERFORM 2590-LEER-CLIENTE-I THRU 2590-LEER-CLIENTE-F.
028200
028300 2500-CARGA-CLIENTES-F.  EXIT.
028400
028500
028600*---- LEE EL PROXIMO RENGLON DEL MAESTRO DE CLIENTES --------------
028700 2590-LEER-CLIENTE-I.
028800
028900     READ CLIENT-IN INTO REG-CLIENTE
029000
029100     EVALUATE FS-CLIENTE
029200        WHEN '00'
029300           CONTINUE
029400        WHEN '10'
029500           SET WS-FIN-CLIENTE TO TRUE
029600        WHEN OTHER
029700           DISPLAY '* ERROR EN LECTURA CLIENT-IN = ' FS-CLIENTE
029800           MOVE 9999 TO RETURN-CODE
029900           SET WS-FIN-CLIENTE TO TRUE
030000     END-EVALUATE.
030100
030200 2590-LEER-CLIENTE-F.  EXIT.
030300
030400
030500*---- RECORRE LA TABLA DE DISTINTOS Y GRABA UN RENGLON POR CLIENTE -
030600 3000-ESCRIBE-MANIFIESTO-I.
030700
030800     SET WS-IDX-CDGRABA TO 1
030900
031000     PERFORM 3100-MANIFIESTA-UN-CLIENTE-I
031100        THRU 3100-MANIFIESTA-UN-CLIENTE-F
031200        VARYING WS-IDX-CDGRABA FROM 1 BY 1
031300          UNTIL WS-IDX-CDGRABA > WS-CANT-CLIENTES-DIST.
031400
031500     DISPLAY 'MANIFIESTO GRABADO EN DDMANISAL'.
031600
031700 3000-ESCRIBE-MANIFIESTO-F.  EXIT.
031800
031900
032000*---- ARMA EL RENGLON, BUSCA EL EMAIL, DETERMINA EL ESTADO ---------
032100 3100-MANIFIESTA-UN-CLIENTE-I.
032200
032300     MOVE SPACES TO WS-ARCHIVO-FACTURA REG-MANIFIESTO
032400     MOVE TD-CODIGO  (WS-IDX-CDGRABA) TO WS-ARCHF-CODIGO
032500     MOVE TD-PERIODO (WS-IDX-CDGRABA) TO WS-ARCHF-PERIODO
032600
032700     PERFORM 3150-BUSCA-EMAIL-I THRU 3150-BUSCA-EMAIL-F
032800
032900     MOVE TD-CODIGO (WS-IDX-CDGRABA)  TO MANI-COD-CLIENTE
033000     MOVE WS-ARCHIVO-FACTURA-STR      TO MANI-ARCHIVO
033100
033200     IF WS-CLIENTE-ENCONTRADO AND TM-EMAIL (WS-IDX-MAE) NOT = SPACES THEN
033300        MOVE TM-EMAIL (WS-IDX-MAE) TO MANI-EMAIL
033400        MOVE 'SENT'                TO MANI-ESTADO
033500        ADD 1 TO WS-CANT-SENT
033600     ELSE
033700        MOVE SPACES                TO MANI-EMAIL
033800        MOVE 'SKIPPED'             TO MANI-ESTADO
033900        ADD 1 TO WS-CANT-SKIPPED
034000     END-IF
034100
034200     WRITE REG-MANISAL FROM REG-MANIFIESTO
034300     IF FS-MANIFIESTO IS NOT EQUAL '00' THEN
034400        DISPLAY '* ERROR EN WRITE MANIFEST-OUT = ' FS-MANIFIESTO
034500        MOVE 9999 TO RETURN-CODE
034600     END-IF
034700
034800     DISPLAY 'CLIENTE ' TD-CODIGO (WS-IDX-CDGRABA)
034900             ' ARCHIVO ' WS-ARCHIVO-FACTURA-STR
035000             ' ESTADO '  MANI-ESTADO.
035100
035200 3100-MANIFIESTA-UN-CLIENTE-F.  EXIT.
035300
035400
035500*---- BUSCA EL EMAIL DEL CLIENTE EN EL MAESTRO ---------------------
035600 3150-BUSCA-EMAIL-I.
035700
035800     SET WS-CLIENTE-NO-ENCONTRADO TO TRUE
035900     SET WS-IDX-MAE TO 1
036000     SEARCH WS-TAB-MAESTRO-OCU
036100        AT END
036200           SET WS-CLIENTE-NO-ENCONTRADO TO TRUE
036300        WHEN TM-CODIGO (WS-IDX-MAE) = TD-CODIGO (WS-IDX-CDGRABA)
036400           SET WS-CLIENTE-ENCONTRADO TO TRUE
036500     END-SEARCH.
036600
036700 3150-BUSCA-EMAIL-F.  EXIT.
036800
036900
037000*-----------------------------------------------------------------
037100 9000-FINAL-I.
037200
037300     PERFORM 9200-CLOSE-FILES-I     THRU 9200-CLOSE-FILES-F
037400     PERFORM 9300-MOSTRAR-TOTALES-I THRU 9300-MOSTRAR-TOTALES-F.
037500
037600 9000-FINAL-F.  EXIT.
037700
037800
037900*-----------------------------------------------------------------
038000 9200-CLOSE-FILES-I.
038100
038200     CLOSE VISIT-IN
038300     IF FS-VISITA IS NOT EQUAL '00' THEN
038400        DISPLAY '* ERROR EN CLOSE VISIT-IN    = ' FS-VISITA
038500        MOVE 9999 TO RETURN-CODE
038600     END-IF
038700
038800     CLOSE CLIENT-IN
038900     IF FS-CLIENTE IS NOT EQUAL '00' THEN
039000        DISPLAY '* ERROR EN CLOSE CLIENT-IN   = ' FS-CLIENTE
039100        MOVE 9999 TO RETURN-CODE
039200     END-IF
039300
039400     CLOSE MANIFEST-OUT
039500     IF FS-MANIFIESTO IS NOT EQUAL '00' THEN
039600        DISPLAY '* ERROR EN CLOSE MANIFEST-OUT = ' FS-MANIFIESTO
039700        MOVE 9999 TO RETURN-CODE
039800     END-IF.
039900
040000 9200-CLOSE-FILES-F.  EXIT.
040100
040200
040300*-----------------------------------------------------------------
040400 9300-MOSTRAR-TOTALES-I.
040500
040600     DISPLAY '=============================================='
040700     MOVE WS-CANT-VISITAS-LEIDAS TO WS-CANT-PRINT
040800     DISPLAY ' VISITAS LEIDAS:                     ' WS-CANT-PRINT
040900     MOVE WS-CANT-CLIENTES-DIST  TO WS-CANT-PRINT
041000     DISPLAY ' CLIENTES DISTINTOS EN EL PERIODO:   ' WS-CANT-PRINT
041100     MOVE WS-CANT-SENT           TO WS-CANT-PRINT
041200     DISPLAY ' MANIFIESTOS EN ESTADO SENT:         ' WS-CANT-PRINT
041300     MOVE WS-CANT-SKIPPED        TO WS-CANT-PRINT
041400     DISPLAY ' MANIFIESTOS EN ESTADO SKIPPED:      ' WS-CANT-PRINT
041500     DISPLAY '=============================================='.
041600
041700 9300-MOSTRAR-TOTALES-F.  EXIT.
