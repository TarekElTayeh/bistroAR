000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMCARVI.
000300 AUTHOR.        R. FONTAINE.
000400 INSTALLATION.  BISTRO54 - DEPARTAMENTO DE SISTEMAS.
000500 DATE-WRITTEN.  09/07/1991.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - AREA CONTABILIDAD.
000800******************************************************************
000900*                                                                *
001000*   PGMCARVI  -  CARGA Y ACUMULACION DE VISITAS                  *
001100*   ====================================================        *
001200*   - LEE EL ARCHIVO DE TRANSACCIONES NORMALIZADAS (CPTRANSA)    *
001300*     Y AGRUPA LOS RENGLONES POR CLAVE DE VISITA (CLIENTE +      *
001400*     FECHA + HORA + REFERENCIA).                                *
001500*   - LA AGRUPACION SE HACE EN MEMORIA (TABLA WS-TAB-VISITA CON  *
001600*     SEARCH) PARA RESPETAR EL ORDEN DE PRIMERA APARICION DE     *
001700*     CADA CLAVE, YA QUE EL ARCHIVO DE ENTRADA PUEDE VENIR DE    *
001800*     VARIAS CORRIDAS DE PGMPTRAN CONCATENADAS Y LA MISMA        *
001900*     VISITA PUEDE NO QUEDAR CONTIGUA.                           *
002000*   - POR CADA VISITA NUEVA SE ASIGNA UN VISI-ID SECUENCIAL,     *
002100*     SE ACUMULA EL SUBTOTAL Y SE TOMA EL EMPLEADO DEL PRIMER    *
002200*     RENGLON.  IMPUESTOS, PROPINA Y DESCUENTO QUEDAN EN CERO.   *
002300*   - POR CADA RENGLON DE ENTRADA SE GRABA UN ITEM-REC CON EL    *
002400*     VISI-ID DE SU VISITA.                                      *
002500*   - EL PERIODO DE FACTURACION (AAAA-MM) SE LEE DE UNA TARJETA  *
002600*     DE PARAMETRO Y SE GRABA EN CADA VISI-REC.                  *
002700*                                                                *
002800******************************************************************
002900*                       REGISTRO DE CAMBIOS                      *
003000******************************************************************
003100*   09/07/91  RFO  SOLIC.0102  VERSION INICIAL DEL PROGRAMA.     *
003200*   14/01/92  RFO  SOLIC.0128  AGRUPA POR TABLA EN MEMORIA EN    *
003300*                              LUGAR DE CORTE DE CONTROL, POR    *
003400*                              LLEGAR VARIAS CORRIDAS UNIDAS.    *
003500*   22/09/94  MCV  SOLIC.0193  TOMA EL EMPLEADO DEL PRIMER       *
003600*                              RENGLON DE CADA VISITA.           *
003700*   09/12/97  DLR  SOLIC.0258  SE ACTIVA MODO-PRUEBA POR UPSI-0. *
003800*   30/11/98  MCV  SOLIC.0274  AJUSTE Y2K EN LA TARJETA DE       *
003900*                              PERIODO (AAAA-MM YA VENIA CON     *
004000*                              4 DIGITOS DE ANIO, SIN IMPACTO).  *
004100*   19/02/99  MCV  SOLIC.0287  CERTIFICADO EN EL BARRIDO Y2K.    *
004200*   22/10/05  DLR  SOLIC.0364  AMPLIA TABLA DE VISITAS A 3000    *
004300*                              ENTRADAS POR VOLUMEN DE TEMPORADA.*
004400******************************************************************
004500*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800
004900 SPECIAL-NAMES.
005000     CLASS WS-CLASE-DIGITO   IS '0' THRU '9'
005100     UPSI-0 ON STATUS IS WS-MODO-PRUEBA-ON.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500
005600     SELECT TXN-IN     ASSIGN DDTRANENT
005700            FILE STATUS IS FS-ENTRADA.
005800
005900     SELECT PARM-CARD  ASSIGN DDPERIODO
006000            FILE STATUS IS FS-PARM.
006100
006200     SELECT VISIT-OUT  ASSIGN DDVISISAL
006300            FILE STATUS IS FS-VISITA.
006400
006500     SELECT ITEM-OUT   ASSIGN DDITESAL
006600            FILE STATUS IS FS-ITEM.
006700
006800*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||*
006900 DATA DIVISION.
007000 FILE SECTION.
007100
007200 FD  TXN-IN
007300     BLOCK CONTAINS 0 RECORDS
007400     RECORDING MODE IS F.
007500 01  REG-TXNENT               PIC X(81).
007600
007700 FD  PARM-CARD
007800     BLOCK CONTAINS 0 RECORDS
007900     RECORDING MODE IS F.
008000 01  REG-PARM                 PIC X(07).
008100
008200 FD  VISIT-OUT
008300     BLOCK CONTAINS 0 RECORDS
008400     RECORDING MODE IS F.
008500 01  REG-VISITASAL            PIC X(114).
008600
008700 FD  ITEM-OUT
008800     BLOCK CONTAINS 0 RECORDS
008900     RECORDING MODE IS F.
009000 01  REG-ITEMSAL               PIC X(51).
009100
009200 WORKING-STORAGE SECTION.
009300*========================*
009400
009500 77  FILLER                  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
009600
009700*---- ARCHIVOS --------------------------------------------------
009800 77  FS-ENTRADA               PIC XX      VALUE SPACES.
009900     88  FS-ENTRADA-FIN                   VALUE '10'.
010000 77  FS-PARM                  PIC XX      VALUE SPACES.
010100 77  FS-VISITA                PIC XX      VALUE SPACES.
010200 77  FS-ITEM                  PIC XX      VALUE SPACES.
010300
010400 77  WS-STATUS-FIN            PIC X       VALUE 'N'.
010500     88  WS-FIN-LECTURA                   VALUE 'Y'.
010600     88  WS-NO-FIN-LECTURA                VALUE 'N'.
010700
010800 77  WS-MODO-PRUEBA-ON        PIC X       VALUE 'N'.
010900     88  WS-MODO-PRUEBA                   VALUE 'Y'.
011000
011100*---- CONTADORES (COMP POR NORMA DE AREA) ------------------------
011200 77  WS-CANT-LEIDOS           PIC 9(05) COMP  VALUE ZERO.
011300 77  WS-CANT-ITEMS-GRAB       PIC 9(05) COMP  VALUE ZERO.
011400 77  WS-CANT-VISITAS          PIC 9(04) COMP  VALUE ZERO.
011500 77  WS-CANT-PRINT            PIC ZZ,ZZ9      VALUE ZERO.
011600
011700*---- PERIODO DE FACTURACION (TARJETA DE PARAMETRO) --------------
011800 01  WS-PERIODO-CORRIDA       PIC X(07)   VALUE SPACES.
011900
012000*---- CLAVE DE VISITA BUSCADA EN LA TABLA -------------------------
012100 01  WS-CLAVE-BUSCADA.
012200     05  CLA-CLIENTE          PIC X(06)   VALUE SPACES.
012300     05  CLA-FECHA            PIC X(10)   VALUE SPACES.
012400     05  CLA-HORA             PIC X(05)   VALUE SPACES.
012500     05  CLA-REFERENCIA       PIC X(08)   VALUE SPACES.
012600 01  WS-CLAVE-BUSCADA-ALT REDEFINES WS-CLAVE-BUSCADA.
012700     05  WS-CLAVE-BUSCADA-STR PIC X(29).
012800
012900*---- ARMADO DEL VISI-ID SECUENCIAL -------------------------------
013000 77  WS-VISITA-SEQ            PIC 9(11) COMP  VALUE ZERO.
013100 01  WS-VISITA-ID-ARMADO.
013200     05  WS-VID-PREFIJO       PIC X(01)   VALUE 'V'.
013300     05  WS-VID-NUMERO        PIC 9(11)   VALUE ZERO.
013400 01  WS-VISITA-ID-ARMADO-ALT REDEFINES WS-VISITA-ID-ARMADO.
013500     05  WS-VID-TODO          PIC X(12).
013600
013700*---- INDICADOR DE BUSQUEDA EN LA TABLA ---------------------------
013800 77  WS-VISITA-STATUS         PIC X       VALUE 'N'.
013900     88  WS-VISITA-ENCONTRADA             VALUE 'S'.
014000     88  WS-VISITA-NO-ENCONTRADA          VALUE 'N'.
014100
014200*---- TABLA DE VISITAS EN MEMORIA ---------------------------------
014300 01  WS-TAB-VISITA.
014400     05  WS-TAB-VISITA-OCU  OCCURS 3000 TIMES
014500                             INDEXED BY WS-IDX-VISITA
014600                                        WS-IDX-GRABA.
014700         10  TV-CLAVE         PIC X(29)   VALUE SPACES.
014800         10  TV-VISIT-ID      PIC X(12)   VALUE SPACES.
014900         10  TV-EMPLEADO      PIC X(15)   VALUE SPACES.
015000         10  TV-SUBTOTAL      PIC S9(07)V99 COMP-3  VALUE ZERO.
015100
015200*---- FECHA DE SISTEMA (SOLO PARA EL DISPLAY DE ARRANQUE) --------
015300 01  WS-FECHA-SISTEMA         PIC 9(08)   VALUE ZERO.
015400 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
015500     05  WS-SIS-ANIO          PIC 9(04).
015600     05  WS-SIS-MES           PIC 9(02).
015700     05  WS-SIS-DIA           PIC 9(02).
015800
015900*//// COPY DE LA ESTRUCTURA DE ENTRADA (TRANSACCIONES) //////////
016000     COPY CPTRANSA.
016100*//// COPY DE LA ESTRUCTURA DE SALIDA DE VISITAS //////////////
016200     COPY CPVISITA.
016300*//////////////////////////////////////////////////////////////
016400
016500*---- REGISTRO DE SALIDA DE ITEMS (UN SOLO CONSUMIDOR) ------------
016600 01  REG-ITEM.
016700     03  ITEM-VISIT-ID        PIC X(12)   VALUE SPACES.
016800     03  ITEM-DESCRIPCION     PIC X(30)   VALUE SPACES.
016900     03  ITEM-PRECIO          PIC S9(07)V99 COMP-3  VALUE ZERO.
017000     03  FILLER               PIC X(04)   VALUE SPACES.
017100
017200 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
017300
017400*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||*
017500 PROCEDURE DIVISION.
017600
017700 MAIN-PROGRAM-I.
017800
017900     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F
018000     PERFORM 2000-PROCESO-I  THRU 2000-PROCESO-F
018100                             UNTIL WS-FIN-LECTURA
018200     PERFORM 9000-FINAL-I    THRU 9000-FINAL-F.
018300
018400 MAIN-PROGRAM-F.  GOBACK.
018500
018600
018700*-----------------------------------------------------------------
018800 1000-INICIO-I.
018900
019000     SET WS-NO-FIN-LECTURA TO TRUE
019100     ACCEPT WS-FECHA-SISTEMA FROM DATE YYYYMMDD
019200
019300     OPEN INPUT  TXN-IN
019400     IF FS-ENTRADA IS NOT EQUAL '00' THEN
019500        DISPLAY '* ERROR EN OPEN TXN-IN     = ' FS-ENTRADA
019600        MOVE 9999 TO RETURN-CODE
019700        SET WS-FIN-LECTURA TO TRUE
019800     END-IF
019900
020000     OPEN INPUT  PARM-CARD
020100     IF FS-PARM IS NOT EQUAL '00' THEN
020200        DISPLAY '* ERROR EN OPEN PARM-CARD  = ' FS-PARM
020300        MOVE 9999 TO RETURN-CODE
020400        SET WS-FIN-LECTURA TO TRUE
020500     ELSE
020600        READ PARM-CARD INTO WS-PERIODO-CORRIDA
020700        CLOSE PARM-CARD
020800     END-IF
020900
021000     OPEN OUTPUT VISIT-OUT
021100     IF FS-VISITA IS NOT EQUAL '00' THEN
021200        DISPLAY '* ERROR EN OPEN VISIT-OUT  = ' FS-VISITA
021300        MOVE 9999 TO RETURN-CODE
021400        SET WS-FIN-LECTURA TO TRUE
021500     END-IF
021600
021700     OPEN OUTPUT ITEM-OUT
021800     IF FS-ITEM IS NOT EQUAL '00' THEN
021900        DISPLAY '* ERROR EN OPEN ITEM-OUT   = ' FS-ITEM
022000        MOVE 9999 TO RETURN-CODE
022100        SET WS-FIN-LECTURA TO TRUE
022200     END-IF
022300
022400     IF WS-MODO-PRUEBA-ON THEN
022500        DISPLAY '*** PGMCARVI EN MODO PRUEBA (UPSI-0) ***'
022600        DISPLAY '*** PERIODO DE CORRIDA = ' WS-PERIODO-CORRIDA
022700     END-IF
022800
022900     IF NOT WS-FIN-LECTURA THEN
023000        PERFORM 2900-LEER-I THRU 2900-LEER-F
023100     END-IF.
023200
023300 1000-INICIO-F.  EXIT.
023400
023500
023600*-----------------------------------------------------------------
023700 2000-PROCESO-I.
023800
023900     PERFORM 2100-BUSCA-VISITA-I THRU 2100-BUSCA-VISITA-F
024000     PERFORM 2900-LEER-I         THRU 2900-LEER-F.
024100
024200 2000-PROCESO-F.  EXIT.
024300
024400
024500*---- BUSCA LA CLAVE DE LA VISITA EN LA TABLA EN MEMORIA ---------
024600 2100-BUSCA-VISITA-I.
024700
024800     MOVE TRAN-COD-CLIENTE TO CLA-CLIENTE
024900     MOVE TRAN-FECHA       TO CLA-FECHA
025000     MOVE TRAN-HORA        TO CLA-HORA
025100     MOVE TRAN-REFERENCIA  TO CLA-REFERENCIA
025200
025300     SET WS-VISITA-NO-ENCONTRADA TO TRUE
025400     SET WS-IDX-VISITA TO 1
025500
025600     SEARCH WS-TAB-VISITA-OCU
025700        AT END
025800           SET WS-VISITA-NO-ENCONTRADA TO TRUE
025900        WHEN TV-CLAVE (WS-IDX-VISITA) = WS-CLAVE-BUSCADA-STR
026000           SET WS-VISITA-ENCONTRADA TO TRUE
026100     END-SEARCH
026200
026300     IF WS-VISITA-ENCONTRADA THEN
026400        PERFORM 2200-ACUMULA-VISITA-I THRU 2200-ACUMULA-VISITA-F
026500     ELSE
026600        PERFORM 2150-ALTA-VISITA-I    THRU 2150-ALTA-VISITA-F
026700     END-IF
026800
026900     PERFORM 2300-GRABA-ITEM-I THRU 2300-GRABA-ITEM-F.
027000
027100 2100-BUSCA-VISITA-F.  EXIT.
027200
027300
027400*---- ALTA DE UNA VISITA NUEVA EN LA TABLA ------------------------
027500 2150-ALTA-VISITA-I.
027600
027700     ADD 1 TO WS-CANT-VISITAS
027800     ADD 1 TO WS-VISITA-SEQ
027900     SET WS-IDX-VISITA TO WS-CANT-VISITAS
028000     SET WS-IDX-GRABA  TO WS-CANT-VISITAS
028100
028200     MOVE WS-VISITA-SEQ    TO WS-VID-NUMERO
028300
028400     MOVE WS-CLAVE-BUSCADA-STR TO TV-CLAVE (WS-IDX-VISITA)
028500     MOVE WS-VID-TODO          TO TV-VISIT-ID (WS-IDX-VISITA)
028600     MOVE TRAN-EMPLEADO        TO TV-EMPLEADO (WS-IDX-VISITA)
028700     MOVE TRAN-IMPORTE         TO TV-SUBTOTAL (WS-IDX-VISITA).
028800
028900 2150-ALTA-VISITA-F.  EXIT.
029000
029100
029200*---- ACUMULA EL IMPORTE EN UNA VISITA YA EXISTENTE ---------------
029300 2200-ACUMULA-VISITA-I.
029400
029500     ADD TRAN-IMPORTE TO TV-SUBTOTAL (WS-IDX-VISITA).
029600
029700 2200-ACUMULA-VISITA-F.  EXIT.
029800
029900
030000*---- GRABA EL ITEM-REC DEL RENGLON ACTUAL ------------------------
030100 2300-GRABA-ITEM-I.
030200
030300     MOVE SPACES              TO REG-ITEM
030400     MOVE TV-VISIT-ID (WS-IDX-VISITA) TO ITEM-VISIT-ID
030500     MOVE TRAN-DESCRIPCION     TO ITEM-DESCRIPCION
030600     MOVE TRAN-IMPORTE         TO ITEM-PRECIO
030700
030800     WRITE REG-ITEMSAL FROM REG-ITEM
030900
031000     EVALUATE FS-ITEM
031100        WHEN '00'
031200           ADD 1 TO WS-CANT-ITEMS-GRAB
031300        WHEN OTHER
031400           DISPLAY '* ERROR EN GRABAR ITEM-OUT   = ' FS-ITEM
031500           MOVE 9999 TO RETURN-CODE
031600           SET WS-FIN-LECTURA TO TRUE
031700     END-EVALUATE.
031800
031900 2300-GRABA-ITEM-F.  EXIT.
032000
032100
032200*---- LEE EL PROXIMO RENGLON DE TRANSACCIONES ---------------------
032300 2900-LEER-I.
032400
032500     READ TXN-IN INTO REG-TRANSACCION
032600
032700     EVALUATE FS-ENTRADA
032800        WHEN '00'
032900           ADD 1 TO WS-CANT-LEIDOS
033000        WHEN '10'
033100           SET WS-FIN-LECTURA TO TRUE
033200        WHEN OTHER
033300           DISPLAY '* ERROR EN LECTURA TXN-IN    = ' FS-ENTRADA
033400           MOVE 9999 TO RETURN-CODE
033500           SET WS-FIN-LECTURA TO TRUE
033600     END-EVALUATE.
033700
033800 2900-LEER-F.  EXIT.
033900
034000
034100*-----------------------------------------------------------------
034200 9000-FINAL-I.
034300
034400     PERFORM 9100-GRABA-VISITAS-I   THRU 9100-GRABA-VISITAS-F
034500     PERFORM 9200-CLOSE-FILES-I     THRU 9200-CLOSE-FILES-F
034600     PERFORM 9300-MOSTRAR-TOTALES-I THRU 9300-MOSTRAR-TOTALES-F.
034700
034800 9000-FINAL-F.  EXIT.
034900
035000
035100*---- VUELCA LA TABLA DE VISITAS AL ARCHIVO DE SALIDA -------------
035200 9100-GRABA-VISITAS-I.
035300
035400     SET WS-IDX-GRABA TO 1
035500
035600     PERFORM 9150-GRABA-UNA-VISITA-I THRU 9150-GRABA-UNA-VISITA-F
035700        VARYING WS-IDX-GRABA FROM 1 BY 1
035800          UNTIL WS-IDX-GRABA > WS-CANT-VISITAS.
035900
036000 9100-GRABA-VISITAS-F.  EXIT.
036100
036200
036300 9150-GRABA-UNA-VISITA-I.
036400
036500     MOVE SPACES               TO REG-VISITA
036600     MOVE TV-VISIT-ID (WS-IDX-GRABA)  TO VISI-ID
036800
036900*    LA CLAVE COMPLETA DE LA VISITA SE RECUPERA DE LA TABLA -------
037000     MOVE TV-CLAVE (WS-IDX-GRABA)     TO WS-CLAVE-BUSCADA-STR
037100     MOVE CLA-CLIENTE                 TO VISI-COD-CLIENTE
037200     MOVE CLA-FECHA                   TO VISI-FECHA
037300     MOVE CLA-HORA                    TO VISI-HORA
037400     MOVE CLA-REFERENCIA              TO VISI-REFERENCIA
037500
037600     MOVE TV-EMPLEADO (WS-IDX-GRABA)  TO VISI-EMPLEADO
037700     MOVE TV-SUBTOTAL (WS-IDX-GRABA)  TO VISI-SUBTOTAL
037800     MOVE ZERO                        TO VISI-IMP-TPS
037900                                         VISI-IMP-TVQ
038000                                         VISI-PROPINA
038100                                         VISI-DESCUENTO
038200     MOVE TV-SUBTOTAL (WS-IDX-GRABA)  TO VISI-TOTAL
038300     MOVE WS-PERIODO-CORRIDA          TO VISI-PERIODO
038400
038500     WRITE REG-VISITASAL FROM REG-VISITA
038600
038700     IF FS-VISITA IS NOT EQUAL '00' THEN
038800        DISPLAY '* ERROR EN GRABAR VISIT-OUT  = ' FS-VISITA
038900        MOVE 9999 TO RETURN-CODE
039000     END-IF.
039100
039200 9150-GRABA-UNA-VISITA-F.  EXIT.
039300
039400
039500*-----------------------------------------------------------------
039600 9200-CLOSE-FILES-I.
039700
039800     CLOSE TXN-IN
039900     IF FS-ENTRADA IS NOT EQUAL '00' THEN
040000        DISPLAY '* ERROR EN CLOSE TXN-IN    = ' FS-ENTRADA
040100        MOVE 9999 TO RETURN-CODE
040200     END-IF
040300
040400     CLOSE VISIT-OUT
040500     IF FS-VISITA IS NOT EQUAL '00' THEN
040600        DISPLAY '* ERROR EN CLOSE VISIT-OUT  = ' FS-VISITA
040700        MOVE 9999 TO RETURN-CODE
040800     END-IF
040900
041000     CLOSE ITEM-OUT
041100     IF FS-ITEM IS NOT EQUAL '00' THEN
041200        DISPLAY '* ERROR EN CLOSE ITEM-OUT   = ' FS-ITEM
041300        MOVE 9999 TO RETURN-CODE
041400     END-IF.
041500
041600 9200-CLOSE-FILES-F.  EXIT.
041700
041800
041900*-----------------------------------------------------------------
042000 9300-MOSTRAR-TOTALES-I.
042100
042200     DISPLAY '=============================================='
042300     MOVE WS-CANT-LEIDOS     TO WS-CANT-PRINT
042400     DISPLAY ' RENGLONES DE TRANSACCION LEIDOS:    ' WS-CANT-PRINT
042500     MOVE WS-CANT-VISITAS    TO WS-CANT-PRINT
042600     DISPLAY ' VISITAS GRABADAS:                   ' WS-CANT-PRINT
042700     MOVE WS-CANT-ITEMS-GRAB TO WS-CANT-PRINT
042800     DISPLAY ' ITEMS GRABADOS:                     ' WS-CANT-PRINT
042900     DISPLAY '=============================================='.
043000
043100 9300-MOSTRAR-TOTALES-F.  EXIT.
