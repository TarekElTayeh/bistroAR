000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMFACTU.
000300 AUTHOR.        R. FONTAINE.
000400 INSTALLATION.  BISTRO54 - DEPARTAMENTO DE SISTEMAS.
000500 DATE-WRITTEN.  11/11/1991.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - AREA CONTABILIDAD.
000800******************************************************************
000900*                                                                *
001000*   PGMFACTU  -  ESTADO DE CUENTA POR CLIENTE (FACTURACION)      *
001100*   ====================================================        *
001200*   - LEE LAS TRANSACCIONES NORMALIZADAS DE UN PERIODO Y LAS     *
001300*     AGRUPA EN MEMORIA POR CODIGO DE CLIENTE, RESPETANDO EL     *
001400*     ORDEN DE PRIMERA APARICION (NO SE ASUME EL ARCHIVO         *
001500*     ORDENADO POR CLIENTE).                                     *
001600*   - CARGA EL MAESTRO DE CLIENTES A OTRA TABLA PARA RESOLVER    *
001700*     EL NOMBRE; SI NO ESTA EN EL MAESTRO SE IMPRIME              *
001800*     'CLIENT <CODIGO>'.                                          *
001900*   - POR CADA CLIENTE SE IMPRIME UN ESTADO DE CUENTA: TITULO,   *
002000*     NOMBRE, PERIODO (FECHA MINIMA A FECHA MAXIMA), HASTA 19    *
002100*     RENGLONES DE DETALLE Y EL TOTAL GENERAL (EL TOTAL SIEMPRE  *
002200*     CUBRE TODAS LAS TRANSACCIONES AUNQUE EL DETALLE SE CORTE   *
002300*     EN 19 RENGLONES).                                          *
002400*                                                                *
002500******************************************************************
002600*                       REGISTRO DE CAMBIOS                      *
002700******************************************************************
002800*   11/11/91  RFO  SOLIC.0110  VERSION INICIAL DEL PROGRAMA.     *
002900*   06/06/93  RFO  SOLIC.0161  TOPE DE 19 RENGLONES DE DETALLE   *
003000*                              POR ESTADO DE CUENTA (FORMULARIO  *
003100*                              DE 20 RENGLONES MENOS EL TITULO). *
003200*   14/02/96  MCV  SOLIC.0229  EL TOTAL CUBRE TODAS LAS          *
003300*                              TRANSACCIONES AUNQUE EL DETALLE   *
003400*                              SE HAYA CORTADO EN 19.            *
003500*   09/12/97  DLR  SOLIC.0260  SE ACTIVA MODO-PRUEBA POR UPSI-0. *
003600*   30/11/98  MCV  SOLIC.0276  AJUSTE Y2K: EL PERIODO SE ARMA    *
003700*                              CON FECHAS ISO DE 4 DIGITOS DE    *
003800*                              ANIO, SIN IMPACTO DIRECTO.        *
003900*   19/02/99  MCV  SOLIC.0289  CERTIFICADO EN EL BARRIDO Y2K.    *
004000*   22/10/05  DLR  SOLIC.0366  AMPLIA TABLA DE CLIENTES A 500    *
004100*                              ENTRADAS POR VOLUMEN DE CARTERA.  *
004200******************************************************************
004300*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS WS-CLASE-DIGITO   IS '0' THRU '9'
005000     UPSI-0 ON STATUS IS WS-MODO-PRUEBA-ON.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400
005500     SELECT TXN-IN     ASSIGN DDTRANENT
005600            FILE STATUS IS FS-ENTRADA.
005700
005800     SELECT CLIENT-IN  ASSIGN DDCLIMAE
005900            FILE STATUS IS FS-CLIENTE.
006000
006100     SELECT LISTADO    ASSIGN DDLISTA
006200            FILE STATUS IS FS-LISTADO.
006300
006400*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||*
006500 DATA DIVISION.
006600 FILE SECTION.
006700
006800 FD  TXN-IN
006900     BLOCK CONTAINS 0 RECORDS
007000     RECORDING MODE IS F.
007100 01  REG-TXNENT                PIC X(81).
007200
007300 FD  CLIENT-IN
007400     BLOCK CONTAINS 0 RECORDS
007500     RECORDING MODE IS F.
007600 01  REG-CLIENTENT             PIC X(187).
007700
007800 FD  LISTADO
007900     BLOCK CONTAINS 0 RECORDS
008000     RECORDING MODE IS F.
008100 01  REG-SALIDA                PIC X(132).
008200
008300 WORKING-STORAGE SECTION.
008400*========================*
008500
008600 77  FILLER                  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
008700
008800*---- ARCHIVOS --------------------------------------------------
008900 77  FS-ENTRADA               PIC XX      VALUE SPACES.
009000     88  FS-ENTRADA-FIN                   VALUE '10'.
009100 77  FS-CLIENTE               PIC XX      VALUE SPACES.
009200     88  FS-CLIENTE-FIN                   VALUE '10'.
009300 77  FS-LISTADO               PIC XX      VALUE SPACES.
009400
009500 77  WS-STATUS-TXN            PIC X       VALUE 'N'.
009600     88  WS-FIN-TXN                       VALUE 'Y'.
009700     88  WS-NO-FIN-TXN                    VALUE 'N'.
009800
009900 77  WS-STATUS-CLIENTE        PIC X       VALUE 'N'.
010000     88  WS-FIN-CLIENTE                   VALUE 'Y'.
010100     88  WS-NO-FIN-CLIENTE                VALUE 'N'.
010200
010300 77  WS-MODO-PRUEBA-ON        PIC X       VALUE 'N'.
010400     88  WS-MODO-PRUEBA                   VALUE 'Y'.
010500
010600*---- CONTADORES (COMP POR NORMA DE AREA) ------------------------
010700 77  WS-CANT-LEIDOS           PIC 9(05) COMP  VALUE ZERO.
010800 77  WS-CANT-CLIENTES-MAE     PIC 9(04) COMP  VALUE ZERO.
010900 77  WS-CANT-CLIENTES-FACT    PIC 9(04) COMP  VALUE ZERO.
011000 77  WS-CANT-ESTADOS          PIC 9(04) COMP  VALUE ZERO.
011100 77  WS-CANT-PRINT            PIC ZZ,ZZ9      VALUE ZERO.
011200
011300*---- IMPRESION --------------------------------------------------
011400 77  IMP-CUENTA-LINEA         PIC 9(02) COMP  VALUE ZERO.
011500 77  IMP-CUENTA-PAGINA        PIC 9(02) COMP  VALUE 01.
011600 77  IMP-LINE                 PIC X(132)  VALUE ALL '='.
011700 77  IMP-LINE2                PIC X(132)  VALUE ALL '-'.
011800 77  IMP-SEPARATE             PIC X(132)  VALUE SPACES.
011900
012000*---- INDICADOR DE BUSQUEDA EN LAS TABLAS --------------------------
012100 77  WS-CLIENTE-STATUS        PIC X       VALUE 'N'.
012200     88  WS-CLIENTE-ENCONTRADO             VALUE 'S'.
012300     88  WS-CLIENTE-NO-ENCONTRADO          VALUE 'N'.
012400
012500*---- TABLA DEL MAESTRO DE CLIENTES (PARA RESOLVER EL NOMBRE) ------
012600 01  WS-TAB-MAESTRO.
012700     05  WS-TAB-MAESTRO-OCU  OCCURS 500 TIMES
012800                              INDEXED BY WS-IDX-MAE.
012900         10  TM-CODIGO        PIC X(06)   VALUE SPACES.
013000         10  TM-NOMBRE        PIC X(30)   VALUE SPACES.
013100
013200*---- TABLA DE CLIENTES FACTURADOS (ORDEN DE PRIMERA APARICION) ----
013300 01  WS-TAB-CLIENTE-FACT.
013400     05  WS-TAB-CLIF-OCU  OCCURS 500 TIMES
013500                           INDEXED BY WS-IDX-CLI
013600                                      WS-IDX-CLIGRABA.
013700         10  TCF-CODIGO       PIC X(06)   VALUE SPACES.
013800         10  TCF-NOMBRE       PIC X(30)   VALUE SPACES.
013900         10  TCF-FECHA-MIN    PIC X(10)   VALUE HIGH-VALUES.
014000         10  TCF-FECHA-MAX    PIC X(10)   VALUE LOW-VALUES.
014100         10  TCF-TOTAL        PIC S9(07)V99 COMP-3  VALUE ZERO.
014200         10  TCF-CANT-TRANS   PIC 9(03) COMP  VALUE ZERO.
014300         10  TCF-DETALLE  OCCURS 19 TIMES
014400                            INDEXED BY WS-IDX-DET.
014500             15  TCD-FECHA        PIC X(10)   VALUE SPACES.
014600             15  TCD-HORA         PIC X(05)   VALUE SPACES.
014700             15  TCD-REFERENCIA   PIC X(08)   VALUE SPACES.
014800             15  TCD-DESCRIPCION  PIC X(30)   VALUE SPACES.
014900             15  TCD-IMPORTE      PIC S9(07)V99 COMP-3  VALUE ZERO.
015000
015100*---- PERIODO DEL ESTADO DE CUENTA (ARMADO MIN/MAX) ----------------
015200 01  WS-PERIODO-TEXTO.
015300     05  WS-PER-DESDE         PIC X(10)   VALUE SPACES.
015400     05  WS-PER-GUION         PIC X(04)   VALUE ' TO '.
015500     05  WS-PER-HASTA         PIC X(10)   VALUE SPACES.
015600     05  FILLER               PIC X(04)   VALUE SPACES.
015700 01  WS-PERIODO-TEXTO-ALT REDEFINES WS-PERIODO-TEXTO.
015800     05  WS-PERIODO-TEXTO-STR PIC X(28).
015900
016000*---- RENGLONES DE IMPRESION --------------------------------------
016100 01  IMP-TITULO.
016200     05  FILLER               PIC X(50)   VALUE SPACES.
016300     05  FILLER               PIC X(16)   VALUE 'CLIENT STATEMENT'.
016400     05  FILLER               PIC X(51)   VALUE SPACES.
016500     05  FILLER               PIC X(10)   VALUE 'PAGE:     '.
016600     05  IMP-PAG-IMP          PIC Z9      VALUE ZERO.
016700     05  FILLER               PIC X(03)   VALUE SPACES.
016800
016900 01  IMP-CLIENTE-LINEA.
017000     05  FILLER               PIC X(09)   VALUE 'CLIENT:  '.
017100     05  IMP-NOMBRE-IMP       PIC X(30)   VALUE SPACES.
017200     05  FILLER               PIC X(93)   VALUE SPACES.
017300
017400 01  IMP-PERIODO-LINEA.
017500     05  FILLER               PIC X(09)   VALUE 'PERIOD:  '.
017600     05  IMP-PERIODO-IMP      PIC X(28)   VALUE SPACES.
017700     05  FILLER               PIC X(95)   VALUE SPACES.
017800
017900 01  IMP-SUBTITULO.
018000     05  FILLER               PIC X(11)   VALUE 'DATE       '.
018100     05  FILLER               PIC X(07)   VALUE 'TIME   '.
018200     05  FILLER               PIC X(32)   VALUE 'TRANSACTION                     '.
018300     05  FILLER               PIC X(09)   VALUE 'REFEREN. '.
018400     05  FILLER               PIC X(12)   VALUE '      AMOUNT'.
018500     05  FILLER               PIC X(61)   VALUE SPACES.
018600
018700 01  IMP-DETALLE.
018800     05  IMP-DET-FECHA        PIC X(10)   VALUE SPACES.
018900     05  FILLER               PIC X(01)   VALUE SPACE.
019000     05  IMP-DET-HORA         PIC X(05)   VALUE SPACES.
019100     05  FILLER               PIC X(02)   VALUE SPACES.
019200     05  IMP-DET-DESCRIPCION  PIC X(30)   VALUE SPACES.
019300     05  FILLER               PIC X(02)   VALUE SPACES.
019400     05  IMP-DET-REFERENCIA   PIC X(08)   VALUE SPACES.
019500     05  FILLER               PIC X(01)   VALUE SPACE.
019600     05  IMP-DET-IMPORTE      PIC -$ZZZ,ZZ9.99.
019700     05  FILLER               PIC X(60)   VALUE SPACES.
019800
019900 01  IMP-TOTAL-LINEA.
020000     05  FILLER               PIC X(50)   VALUE SPACES.
020100     05  FILLER               PIC X(08)   VALUE 'TOTAL $ '.
020200     05  IMP-TOTAL-IMP        PIC -$ZZZ,ZZ9.99.
020300     05  FILLER               PIC X(61)   VALUE SPACES.
020310 01  IMP-TOTAL-LINEA-ALT REDEFINES IMP-TOTAL-LINEA.
020320     05  IMP-TOTAL-LINEA-STR  PIC X(132).
020400
020500*---- FECHA DE SISTEMA (SOLO PARA EL DISPLAY DE ARRANQUE) --------
020600 01  WS-FECHA-SISTEMA         PIC 9(08)   VALUE ZERO.
020700 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
020800     05  WS-SIS-ANIO          PIC 9(04).
020900     05  WS-SIS-MES           PIC 9(02).
021000     05  WS-SIS-DIA           PIC 9(02).
021100
021200*//// COPY DE LAS ESTRUCTURAS DE ENTRADA ///////////////////////
021300     COPY CPTRANSA.
021400     COPY CPCLIENS.
021500*////////////////////////////////////////////////////////////////
021600
021700 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
021800
021900*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||*
022000 PROCEDURE DIVISION.
022100
022200 MAIN-PROGRAM-I.
022300
022400     PERFORM 1000-INICIO-I         THRU 1000-INICIO-F
022500     PERFORM 2000-CARGA-TRANS-I    THRU 2000-CARGA-TRANS-F
022600                                   UNTIL WS-FIN-TXN
022700     PERFORM 2500-CARGA-CLIENTES-I THRU 2500-CARGA-CLIENTES-F
022800                                   UNTIL WS-FIN-CLIENTE
022900     PERFORM 3000-PROCESO-I        THRU 3000-PROCESO-F
023000     PERFORM 9000-FINAL-I          THRU 9000-FINAL-F.
023100
023200 MAIN-PROGRAM-F.  GOBACK.
023300
023400
023500*-----------------------------------------------------------------
023600 1000-INICIO-I.
023700
023800     SET WS-NO-FIN-TXN     TO TRUE
023900     SET WS-NO-FIN-CLIENTE TO TRUE
024000     ACCEPT WS-FECHA-SISTEMA FROM DATE YYYYMMDD
024100
024200     OPEN INPUT  TXN-IN
024300     IF FS-ENTRADA IS NOT EQUAL '00' THEN
024400        DISPLAY '* ERROR EN OPEN TXN-IN     = ' FS-ENTRADA
024500        MOVE 9999 TO RETURN-CODE
024600        SET WS-FIN-TXN     TO TRUE
024700        SET WS-FIN-CLIENTE TO TRUE
024800     END-IF
024900
025000     OPEN INPUT  CLIENT-IN
025100     IF FS-CLIENTE IS NOT EQUAL '00' THEN
025200        DISPLAY '* ERROR EN OPEN CLIENT-IN  = ' FS-CLIENTE
025300        MOVE 9999 TO RETURN-CODE
025400        SET WS-FIN-TXN     TO TRUE
025500        SET WS-FIN-CLIENTE TO TRUE
025600     END-IF
025700
025800     OPEN OUTPUT LISTADO
025900     IF FS-LISTADO IS NOT EQUAL '00' THEN
026000        DISPLAY '* ERROR EN OPEN LISTADO    = ' FS-LISTADO
026100        MOVE 9999 TO RETURN-CODE
026200        SET WS-FIN-TXN     TO TRUE
026300        SET WS-FIN-CLIENTE TO TRUE
026400     END-IF
026500
026600     IF WS-MODO-PRUEBA-ON THEN
026700        DISPLAY '*** PGMFACTU EN MODO PRUEBA (UPSI-0) ***'
026800     END-IF
026900
027000     IF NOT WS-FIN-TXN THEN
027100        PERFORM 2900-LEER-TXN-I     THRU 2900-LEER-TXN-F
027200     END-IF
027300
027400     IF NOT WS-FIN-CLIENTE THEN
027500        PERFORM 2590-LEER-CLIENTE-I THRU 2590-LEER-CLIENTE-F
027600     END-IF.
027700
027800 1000-INICIO-F.  EXIT.
027900
028000
028100*---- AGRUPA LAS TRANSACCIONES POR CLIENTE EN LA TABLA ------------
028200 2000-CARGA-TRANS-I.
028300
028400     PERFORM 2100-BUSCA-CLIF-I THRU 2100-BUSCA-CLIF-F
028500     PERFORM 2900-LEER-TXN-I   THRU 2900-LEER-TXN-F.
028600
028700 2000-CARGA-TRANS-F.  EXIT.
028800
028900
029000*---- BUSCA/DA DE ALTA EL CLIENTE Y ACUMULA LA TRANSACCION --------
029100 2100-BUSCA-CLIF-I.
029200
029300     SET WS-CLIENTE-NO-ENCONTRADO TO TRUE
029400     SET WS-IDX-CLI TO 1
029500     SEARCH WS-TAB-CLIF-OCU
029600        AT END
029700           SET WS-CLIENTE-NO-ENCONTRADO TO TRUE
029800        WHEN TCF-CODIGO (WS-IDX-CLI) = TRAN-COD-CLIENTE
029900           SET WS-CLIENTE-ENCONTRADO TO TRUE
030000     END-SEARCH
030100
030200     IF WS-CLIENTE-NO-ENCONTRADO THEN
030300        ADD 1 TO WS-CANT-CLIENTES-FACT
030400        SET WS-IDX-CLI TO WS-CANT-CLIENTES-FACT
030500        MOVE TRAN-COD-CLIENTE TO TCF-CODIGO (WS-IDX-CLI)
030600     END-IF
030700
030800     IF TRAN-FECHA < TCF-FECHA-MIN (WS-IDX-CLI) THEN
030900        MOVE TRAN-FECHA TO TCF-FECHA-MIN (WS-IDX-CLI)
031000     END-IF
031100     IF TRAN-FECHA > TCF-FECHA-MAX (WS-IDX-CLI) THEN
031200        MOVE TRAN-FECHA TO TCF-FECHA-MAX (WS-IDX-CLI)
031300     END-IF
031400
031500     ADD TRAN-IMPORTE TO TCF-TOTAL (WS-IDX-CLI)
031600     ADD 1 TO TCF-CANT-TRANS (WS-IDX-CLI)
031700
031800     IF TCF-CANT-TRANS (WS-IDX-CLI) NOT GREATER THAN 19 THEN
031900        SET WS-IDX-DET TO TCF-CANT-TRANS (WS-IDX-CLI)
032000        MOVE TRAN-FECHA       TO TCD-FECHA       (WS-IDX-CLI WS-IDX-DET)
032100        MOVE TRAN-HORA        TO TCD-HORA        (WS-IDX-CLI WS-IDX-DET)
032200        MOVE TRAN-REFERENCIA  TO TCD-REFERENCIA  (WS-IDX-CLI WS-IDX-DET)
032300        MOVE TRAN-DESCRIPCION TO TCD-DESCRIPCION (WS-IDX-CLI WS-IDX-DET)
032400        MOVE TRAN-IMPORTE     TO TCD-IMPORTE     (WS-IDX-CLI WS-IDX-DET)
032500     END-IF.
032600
032700 2100-BUSCA-CLIF-F.  EXIT.
032800
032900
033000*---- LEE EL PROXIMO RENGLON DE TRANSACCIONES ---------------------
033100 2900-LEER-TXN-I.
033200
033300     READ TXN-IN INTO REG-TRANSACCION
033400
033500     EVALUATE FS-ENTRADA
033600        WHEN '00'
033700           ADD 1 TO WS-CANT-LEIDOS
033800        WHEN '10'
033900           SET WS-FIN-TXN TO TRUE
034000        WHEN OTHER
034100           DISPLAY '* ERROR EN LECTURA TXN-IN    = ' FS-ENTRADA
034200           MOVE 9999 TO RETURN-CODE
034300           SET WS-FIN-TXN TO TRUE
034400     END-EVALUATE.
034500
034600 2900-LEER-TXN-F.  EXIT.
034700
034800
034900*---- CARGA EL MAESTRO DE CLIENTES A LA TABLA DE NOMBRES ----------
035000 2500-CARGA-CLIENTES-I.
035100
035200     ADD 1 TO WS-CANT-CLIENTES-MAE
035300     SET WS-IDX-MAE TO WS-CANT-CLIENTES-MAE
035400     MOVE CLIS-CODIGO TO TM-CODIGO (WS-IDX-MAE)
035500     MOVE CLIS-NOMBRE TO TM-NOMBRE (WS-IDX-MAE)
035600
035700     PERFORM 2590-LEER-CLIENTE-I THRU 2590-LEER-CLIENTE-F.
035800
035900 2500-CARGA-CLIENTES-F.  EXIT.
036000
036100
036200*---- LEE EL PROXIMO RENGLON DEL MAESTRO DE CLIENTES --------------
036300 2590-LEER-CLIENTE-I.
036400
036500     READ CLIENT-IN INTO REG-CLIENTE
036600
036700     EVALUATE FS-CLIENTE
036800        WHEN '00'
036900           CONTINUE
037000        WHEN '10'
037100           SET WS-FIN-CLIENTE TO TRUE
037200        WHEN OTHER
037300           DISPLAY '* ERROR EN LECTURA CLIENT-IN = ' FS-CLIENTE
037400           MOVE 9999 TO RETURN-CODE
037500           SET WS-FIN-CLIENTE TO TRUE
037600     END-EVALUATE.
037700
037800 2590-LEER-CLIENTE-F.  EXIT.
037900
038000
038100*---- RECORRE LA TABLA DE CLIENTES FACTURADOS Y EMITE LOS ESTADOS -
038200 3000-PROCESO-I.
038300
038400     SET WS-IDX-CLIGRABA TO 1
038500
038600     PERFORM 3100-EMITE-ESTADO-I THRU 3100-EMITE-ESTADO-F
038700        VARYING WS-IDX-CLIGRABA FROM 1 BY 1
038800          UNTIL WS-IDX-CLIGRABA > WS-CANT-CLIENTES-FACT.
038900
039000 3000-PROCESO-F.  EXIT.
039100
039200
039300*---- RESUELVE EL NOMBRE, ARMA EL PERIODO Y EMITE UN ESTADO -------
039400 3100-EMITE-ESTADO-I.
039500
039600     PERFORM 3150-BUSCA-NOMBRE-I THRU 3150-BUSCA-NOMBRE-F
039700
039800     MOVE TCF-FECHA-MIN (WS-IDX-CLIGRABA) TO WS-PER-DESDE
039900     MOVE TCF-FECHA-MAX (WS-IDX-CLIGRABA) TO WS-PER-HASTA
040000
040100     PERFORM 3500-IMPRIME-ENCABEZADO-I THRU 3500-IMPRIME-ENCABEZADO-F
040200     PERFORM 3600-IMPRIME-DETALLE-I    THRU 3600-IMPRIME-DETALLE-F
040300        VARYING WS-IDX-DET FROM 1 BY 1
040400          UNTIL WS-IDX-DET > TCF-CANT-TRANS (WS-IDX-CLIGRABA)
040500             OR WS-IDX-DET > 19
040600     PERFORM 3700-IMPRIME-TOTAL-I      THRU 3700-IMPRIME-TOTAL-F
040700
040800     ADD 1 TO WS-CANT-ESTADOS.
040900
041000 3100-EMITE-ESTADO-F.  EXIT.
041100
041200
041300*---- BUSCA EL NOMBRE DEL CLIENTE EN EL MAESTRO -------------------
041400 3150-BUSCA-NOMBRE-I.
041500
041600     SET WS-CLIENTE-NO-ENCONTRADO TO TRUE
041700     SET WS-IDX-MAE TO 1
041800     SEARCH WS-TAB-MAESTRO-OCU
041900        AT END
042000           SET WS-CLIENTE-NO-ENCONTRADO TO TRUE
042100        WHEN TM-CODIGO (WS-IDX-MAE) = TCF-CODIGO (WS-IDX-CLIGRABA)
042200           SET WS-CLIENTE-ENCONTRADO TO TRUE
042300     END-SEARCH
042400
042500     IF WS-CLIENTE-ENCONTRADO THEN
042600        MOVE TM-NOMBRE (WS-IDX-MAE) TO TCF-NOMBRE (WS-IDX-CLIGRABA)
042700     ELSE
042800        STRING 'CLIENT '  TCF-CODIGO (WS-IDX-CLIGRABA)
042900                DELIMITED BY SIZE INTO TCF-NOMBRE (WS-IDX-CLIGRABA)
043000     END-IF.
043100
043200 3150-BUSCA-NOMBRE-F.  EXIT.
043300
043400
043500*---- IMPRIME TITULO, NOMBRE Y PERIODO DEL ESTADO DE CUENTA -------
043600 3500-IMPRIME-ENCABEZADO-I.
043700
043800     MOVE IMP-CUENTA-PAGINA TO IMP-PAG-IMP
044000     ADD  1 TO IMP-CUENTA-PAGINA
044100     MOVE 1 TO IMP-CUENTA-LINEA
044200     MOVE SPACES TO IMP-NOMBRE-IMP IMP-PERIODO-IMP
044300     MOVE TCF-NOMBRE (WS-IDX-CLIGRABA) TO IMP-NOMBRE-IMP
044400     MOVE WS-PERIODO-TEXTO-STR         TO IMP-PERIODO-IMP
044500
044600     WRITE REG-SALIDA FROM IMP-TITULO AFTER PAGE
044700     WRITE REG-SALIDA FROM IMP-CLIENTE-LINEA  AFTER 1
044800     WRITE REG-SALIDA FROM IMP-PERIODO-LINEA  AFTER 1
044900     WRITE REG-SALIDA FROM IMP-LINE2          AFTER 1
045000     WRITE REG-SALIDA FROM IMP-SUBTITULO      AFTER 1
045100     WRITE REG-SALIDA FROM IMP-LINE2          AFTER 1
045200
045300     IF FS-LISTADO IS NOT EQUAL '00' THEN
045400        DISPLAY '* ERROR EN WRITE LISTADO   = ' FS-LISTADO
045500        MOVE 9999 TO RETURN-CODE
045600     END-IF.
045700
045800 3500-IMPRIME-ENCABEZADO-F.  EXIT.
045900
046000
046100*---- IMPRIME UN RENGLON DE DETALLE (HASTA 19 POR CLIENTE) --------
046200 3600-IMPRIME-DETALLE-I.
046300
046400     MOVE SPACES TO IMP-DETALLE
046500     MOVE TCD-FECHA       (WS-IDX-CLIGRABA WS-IDX-DET) TO IMP-DET-FECHA
046600     MOVE TCD-HORA        (WS-IDX-CLIGRABA WS-IDX-DET) TO IMP-DET-HORA
046700     MOVE TCD-DESCRIPCION (WS-IDX-CLIGRABA WS-IDX-DET) TO IMP-DET-DESCRIPCION
046800     MOVE TCD-REFERENCIA  (WS-IDX-CLIGRABA WS-IDX-DET) TO IMP-DET-REFERENCIA
046900     MOVE TCD-IMPORTE     (WS-IDX-CLIGRABA WS-IDX-DET) TO IMP-DET-IMPORTE
047000
047100     WRITE REG-SALIDA FROM IMP-DETALLE AFTER 1
047200
047300     IF FS-LISTADO IS NOT EQUAL '00' THEN
047400        DISPLAY '* ERROR EN WRITE LISTADO   = ' FS-LISTADO
047500        MOVE 9999 TO RETURN-CODE
047600     END-IF
047700
047800     ADD 1 TO IMP-CUENTA-LINEA.
047900
048000 3600-IMPRIME-DETALLE-F.  EXIT.
048100
048200
048300*---- IMPRIME EL TOTAL DEL CLIENTE (CUBRE TODAS LAS TRANSACCIONES)
048400 3700-IMPRIME-TOTAL-I.
048500
048600     MOVE SPACES TO IMP-TOTAL-LINEA
048700     MOVE TCF-TOTAL (WS-IDX-CLIGRABA) TO IMP-TOTAL-IMP
048800
048900     WRITE REG-SALIDA FROM IMP-LINE2      AFTER 1
049000     WRITE REG-SALIDA FROM IMP-TOTAL-LINEA AFTER 1
049100     WRITE REG-SALIDA FROM IMP-LINE        AFTER 1
049200
049300     IF FS-LISTADO IS NOT EQUAL '00' THEN
049400        DISPLAY '* ERROR EN WRITE LISTADO   = ' FS-LISTADO
049500        MOVE 9999 TO RETURN-CODE
049600     END-IF.
049700
049800 3700-IMPRIME-TOTAL-F.  EXIT.
049900
050000
050100*-----------------------------------------------------------------
050200 9000-FINAL-I.
050300
050400     PERFORM 9200-CLOSE-FILES-I     THRU 9200-CLOSE-FILES-F
050500     PERFORM 9300-MOSTRAR-TOTALES-I THRU 9300-MOSTRAR-TOTALES-F.
050600
050700 9000-FINAL-F.  EXIT.
050800
050900
051000*-----------------------------------------------------------------
051100 9200-CLOSE-FILES-I.
051200
051300     CLOSE TXN-IN
051400     IF FS-ENTRADA IS NOT EQUAL '00' THEN
051500        DISPLAY '* ERROR EN CLOSE TXN-IN    = ' FS-ENTRADA
051600        MOVE 9999 TO RETURN-CODE
051700     END-IF
051800
051900     CLOSE CLIENT-IN
052000     IF FS-CLIENTE IS NOT EQUAL '00' THEN
052100        DISPLAY '* ERROR EN CLOSE CLIENT-IN  = ' FS-CLIENTE
052200        MOVE 9999 TO RETURN-CODE
052300     END-IF
052400
052500     CLOSE LISTADO
052600     IF FS-LISTADO IS NOT EQUAL '00' THEN
052700        DISPLAY '* ERROR EN CLOSE LISTADO    = ' FS-LISTADO
052800        MOVE 9999 TO RETURN-CODE
052900     END-IF.
053000
053100 9200-CLOSE-FILES-F.  EXIT.
053200
053300
053400*-----------------------------------------------------------------
053500 9300-MOSTRAR-TOTALES-I.
053600
053700     DISPLAY '=============================================='
053800     MOVE WS-CANT-LEIDOS        TO WS-CANT-PRINT
053900     DISPLAY ' TRANSACCIONES LEIDAS:               ' WS-CANT-PRINT
054000     MOVE WS-CANT-CLIENTES-FACT TO WS-CANT-PRINT
054100     DISPLAY ' CLIENTES CON TRANSACCIONES:         ' WS-CANT-PRINT
054200     MOVE WS-CANT-ESTADOS       TO WS-CANT-PRINT
054300     DISPLAY ' ESTADOS DE CUENTA EMITIDOS:         ' WS-CANT-PRINT
054400     DISPLAY '=============================================='.
054500
054600 9300-MOSTRAR-TOTALES-F.  EXIT.
