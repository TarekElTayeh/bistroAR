000100******************************************************************
000200*                                                                *
000300*   LAYOUT DE ARCHIVO      -   MAESTRO DE CLIENTES               *
000400*   BISTRO54.PROD.ARFAC.CLIENTE                                  *
000500*   LARGO DE REGISTRO : 187  BYTES                                *
000600*                                                                *
000700*   COPY CPCLIENS.                                               *
000800*   GENERADO POR : PGM_20-PGMIMCLI                               *
000900*   CONSUMIDO POR: PGM_40-PGMCONCI, PGM_50-PGMFACTU,              *
001000*                  PGM_60-PGMMANIF (TABLA EN MEMORIA, SEARCH)    *
001100*                                                                *
001200*   CLIS-CODIGO ES CLAVE UNICA.  ARCHIVO SECUENCIAL ORDENADO     *
001300*   POR CLIS-CODIGO; LOS PROGRAMAS QUE LO CONSULTAN LO CARGAN    *
001400*   COMPLETO A UNA TABLA WS-TAB-CLIENTE Y BUSCAN CON SEARCH.     *
001500*                                                                *
001600******************************************************************
001700 01  REG-CLIENTE.
001800     03  CLIS-CODIGO             PIC X(06).
001900     03  CLIS-NOMBRE             PIC X(30).
002000     03  CLIS-TELEFONO           PIC X(15).
002100     03  CLIS-DIRECCION-1        PIC X(30).
002200     03  CLIS-DIRECCION-2        PIC X(30).
002300     03  CLIS-SALDO-PREPAGO      PIC S9(07)V99 COMP-3.
002400     03  CLIS-SALDO-ADEUDADO     PIC S9(07)V99 COMP-3.
002500     03  CLIS-EMAIL              PIC X(40).
002600     03  FILLER                  PIC X(26).
