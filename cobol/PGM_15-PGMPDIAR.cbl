000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMPDIAR.
000300 AUTHOR.        R. FONTAINE.
000400 INSTALLATION.  BISTRO54 - DEPARTAMENTO DE SISTEMAS.
000500 DATE-WRITTEN.  02/05/1991.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - AREA CONTABILIDAD.
000800******************************************************************
000900*                                                                *
001000*   PGMPDIAR  -  EXTRACTOR DE CUENTAS POR COBRAR DEL DIARIO      *
001100*   ====================================================        *
001200*   - LEE EL LISTADO DEL DIARIO CONTABLE DIARIO, RENGLON POR     *
001300*     RENGLON, MANTENIENDO UNA "FECHA VIGENTE".                  *
001400*   - UN RENGLON QUE COMIENZA CON FECHA MM-DD-AA FIJA LA FECHA   *
001500*     VIGENTE (CENTURIA FIJA 20).  FECHA INVALIDA LA ANULA.      *
001600*   - UN RENGLON "CUENTA,IMPORTE" ES UN ASIENTO; SI HAY FECHA    *
001700*     VIGENTE Y LA CUENTA ES 1105 (CUENTAS POR COBRAR) SE GRABA  *
001800*     UN REG-ASIENTO EN ARFILE.  CUALQUIER OTRA CUENTA SE        *
001900*     IGNORA.                                                    *
002000*   - ASIENTOS ANTERIORES A LA PRIMERA FECHA VALIDA SE DESCARTAN.*
002100*   - AL FINALIZAR, INFORMAR POR DISPLAY LA CANTIDAD DE          *
002200*     ASIENTOS GRABADOS.                                         *
002300*                                                                *
002400******************************************************************
002500*                       REGISTRO DE CAMBIOS                      *
002600******************************************************************
002700*   02/05/91  RFO  SOLIC.0093  VERSION INICIAL DEL PROGRAMA.     *
002800*   19/09/91  RFO  SOLIC.0116  SE FILTRA POR CUENTA 1105          *
002900*                              UNICAMENTE (ANTES GRABABA TODO).  *
003000*   14/02/92  MCV  SOLIC.0141  VALIDA FECHA (MES/DIA/BISIESTO)   *
003100*                              ANTES DE FIJARLA COMO VIGENTE.    *
003200*   08/08/94  MCV  SOLIC.0182  ASIENTOS ANTES DE LA PRIMERA      *
003300*                              FECHA VALIDA SE DESCARTAN.        *
003400*   26/03/96  DLR  SOLIC.0233  IMPORTE ACEPTA SIGNO EXPLICITO.   *
003500*   09/12/97  DLR  SOLIC.0256  SE ACTIVA MODO-PRUEBA POR UPSI-0. *
003600*   30/11/98  MCV  SOLIC.0272  AJUSTE Y2K: CENTURIA FIJA '20'    *
003700*                              PARA TODAS LAS FECHAS DE SALIDA,  *
003800*                              NO SE INFIERE DEL RELOJ DEL       *
003900*                              SISTEMA.                          *
004000*   19/02/99  MCV  SOLIC.0285  VERIFICADO CONTRA CASOS Y2K DE    *
004100*                              AUDITORIA.                        *
004200*   17/07/01  DLR  SOLIC.0308  RENGLONES EN BLANCO SE SALTAN     *
004300*                              SIN CONTAR COMO DESCARTADOS.      *
004400*   22/10/05  MCV  SOLIC.0362  ESTANDARIZA MENSAJES DE ERROR DE  *
004500*                              LECTURA/GRABACION.                *
004600******************************************************************
004700*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||*
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000
005100 SPECIAL-NAMES.
005200     CLASS WS-CLASE-DIGITO   IS '0' THRU '9'
005300     UPSI-0 ON STATUS IS WS-MODO-PRUEBA-ON.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700
005800     SELECT RAW-JOURNAL ASSIGN DDDIACRU
005900            FILE STATUS IS FS-ENTRADA.
006000
006100     SELECT ARFILE      ASSIGN DDARFILE
006200            FILE STATUS IS FS-SALIDA.
006300
006400*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||*
006500 DATA DIVISION.
006600 FILE SECTION.
006700
006800 FD  RAW-JOURNAL
006900     BLOCK CONTAINS 0 RECORDS
007000     RECORDING MODE IS F.
007100 01  REG-LISTADO              PIC X(80).
007200
007300 FD  ARFILE
007400     BLOCK CONTAINS 0 RECORDS
007500     RECORDING MODE IS F.
007600 01  REG-ARFILE               PIC X(23).
007700
007800 WORKING-STORAGE SECTION.
007900*========================*
008000
008100 77  FILLER                  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
008200
008300*---- ARCHIVOS --------------------------------------------------
008400 77  FS-ENTRADA               PIC XX      VALUE SPACES.
008500     88  FS-ENTRADA-FIN                   VALUE '10'.
008600
008700 77  FS-SALIDA                PIC XX      VALUE SPACES.
008800     88  FS-SALIDA-FIN                    VALUE '10'.
008900
009000 77  WS-STATUS-FIN            PIC X       VALUE 'N'.
009100     88  WS-FIN-LECTURA                   VALUE 'Y'.
009200     88  WS-NO-FIN-LECTURA                VALUE 'N'.
009300
009400 77  WS-MODO-PRUEBA-ON        PIC X       VALUE 'N'.
009500     88  WS-MODO-PRUEBA                   VALUE 'Y'.
009600
009700*---- CONTADORES (COMP POR NORMA DE AREA) ------------------------
009800 77  WS-CANT-LEIDOS           PIC 9(05) COMP  VALUE ZERO.
009900 77  WS-CANT-GRABADOS         PIC 9(05) COMP  VALUE ZERO.
010000 77  WS-CANT-IGNORADOS        PIC 9(05) COMP  VALUE ZERO.
010100 77  WS-CANT-PRINT            PIC ZZ,ZZ9      VALUE ZERO.
010200
010300*---- LINEA DE ENTRADA -------------------------------------------
010400 01  WS-LINEA-ENTRADA         PIC X(80)   VALUE SPACES.
010500
010600*---- FECHA VIGENTE DEL DIARIO (ARRASTRADA ENTRE RENGLONES) ------
010700 77  WS-FECHA-VIGENTE-OK      PIC X       VALUE 'N'.
010800     88  WS-HAY-FECHA-VIGENTE             VALUE 'Y'.
010900     88  WS-NO-HAY-FECHA-VIGENTE          VALUE 'N'.
011000
011100 01  WS-DIA-FECHA-VIGENTE     PIC X(10)   VALUE SPACES.
011200
011300*---- DESGLOSE DEL RENGLON DE FECHA MM-DD-AA ----------------------
011400 01  WS-FECHA-CAMPOS-CRUDOS.
011500     05  WS-LIN-MES           PIC X(02)   VALUE SPACES.
011600     05  WS-LIN-DIA           PIC X(02)   VALUE SPACES.
011700     05  WS-LIN-ANIO-2D       PIC X(02)   VALUE SPACES.
011800 01  WS-FECHA-CAMPOS-ALT REDEFINES WS-FECHA-CAMPOS-CRUDOS
011900                        PIC X(06).
012000
012100 01  WS-FECHA-MES-N           PIC 9(02)   VALUE ZERO.
012200 01  WS-FECHA-DIA-N           PIC 9(02)   VALUE ZERO.
012250 01  WS-FECHA-ANIO-2D-N       PIC 9(02)   VALUE ZERO.
012300 01  WS-FECHA-ANIO-N          PIC 9(04)   VALUE ZERO.
012400
012500*---- DESGLOSE DEL RENGLON "CUENTA,IMPORTE" -----------------------
012600 01  WS-CUENTA-CRUDA          PIC X(10)   VALUE SPACES.
012700 01  WS-IMPORTE-CRUDO         PIC X(15)   VALUE SPACES.
012800
012900 01  WS-IMPORTE-SIGNO         PIC X       VALUE '+'.
013000 01  WS-IMPORTE-SIN-SIGNO     PIC X(15)   VALUE SPACES.
013100 01  WS-PARTE-ENTERA          PIC 9(07)   VALUE ZERO.
013200 01  WS-PARTE-DECIMAL         PIC 9(02)   VALUE ZERO.
013300 01  WS-IMPORTE-VALIDO        PIC X       VALUE 'N'.
013400     88  WS-IMPORTE-ES-VALIDO             VALUE 'Y'.
013500 01  WS-IMPORTE-NUM           PIC S9(07)V99 COMP-3  VALUE ZERO.
013600
013700*---- REGISTRO DE SALIDA DEL ASIENTO CONTABLE ---------------------
013800 01  WS-REG-ASIENTO.
013900     05  ASI-FECHA            PIC X(10)   VALUE SPACES.
014000     05  ASI-CUENTA           PIC X(04)   VALUE SPACES.
014100     05  ASI-IMPORTE          PIC S9(07)V99 COMP-3  VALUE ZERO.
014200     05  FILLER               PIC X(04)   VALUE SPACES.
014300 01  WS-REG-ASIENTO-ALT REDEFINES WS-REG-ASIENTO.
014400     05  ASI-TODO             PIC X(23).
014500
014600*---- FECHA DE SISTEMA (SOLO PARA EL DISPLAY DE ARRANQUE) --------
014700 01  WS-FECHA-SISTEMA         PIC 9(08)   VALUE ZERO.
014800 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
014900     05  WS-SIS-ANIO          PIC 9(04).
015000     05  WS-SIS-MES           PIC 9(02).
015100     05  WS-SIS-DIA           PIC 9(02).
015200
015300 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
015400
015500*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||*
015600 PROCEDURE DIVISION.
015700
015800 MAIN-PROGRAM-I.
015900
016000     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F
016100     PERFORM 2000-PROCESO-I  THRU 2000-PROCESO-F
016200                             UNTIL WS-FIN-LECTURA
016300     PERFORM 9000-FINAL-I    THRU 9000-FINAL-F.
016400
016500 MAIN-PROGRAM-F.  GOBACK.
016600
016700
016800*-----------------------------------------------------------------
016900 1000-INICIO-I.
017000
017100     SET WS-NO-FIN-LECTURA TO TRUE
017200     SET WS-NO-HAY-FECHA-VIGENTE TO TRUE
017300     ACCEPT WS-FECHA-SISTEMA FROM DATE YYYYMMDD
017400
017500     OPEN INPUT  RAW-JOURNAL
017600     IF FS-ENTRADA IS NOT EQUAL '00' THEN
017700        DISPLAY '* ERROR EN OPEN RAW-JOURNAL = ' FS-ENTRADA
017800        MOVE 9999 TO RETURN-CODE
017900        SET WS-FIN-LECTURA TO TRUE
018000     END-IF
018100
018200     OPEN OUTPUT ARFILE
018300     IF FS-SALIDA IS NOT EQUAL '00' THEN
018400        DISPLAY '* ERROR EN OPEN ARFILE      = ' FS-SALIDA
018500        MOVE 9999 TO RETURN-CODE
018600        SET WS-FIN-LECTURA TO TRUE
018700     END-IF
018800
018900     IF WS-MODO-PRUEBA-ON THEN
019000        DISPLAY '*** PGMPDIAR EN MODO PRUEBA (UPSI-0) ***'
019100     END-IF
019200
019300     IF NOT WS-FIN-LECTURA THEN
019400        PERFORM 2900-LEER-I THRU 2900-LEER-F
019500     END-IF.
019600
019700 1000-INICIO-F.  EXIT.
019800
019900
020000*-----------------------------------------------------------------
020100 2000-PROCESO-I.
020200
020300     PERFORM 2100-CLASIFICA-LINEA-I THRU 2100-CLASIFICA-LINEA-F
020400     PERFORM 2900-LEER-I            THRU 2900-LEER-F.
020500
020600 2000-PROCESO-F.  EXIT.
020700
020800
020900*---- DECIDE SI EL RENGLON ES FECHA, ASIENTO O SE IGNORA ---------
021000 2100-CLASIFICA-LINEA-I.
021100
021200     IF WS-LINEA-ENTRADA = SPACES THEN
021300        CONTINUE
021400     ELSE
021500        IF WS-LINEA-ENTRADA (3:1) = '-' AND
021600           WS-LINEA-ENTRADA (6:1) = '-' THEN
021700           PERFORM 2200-FIJA-FECHA-I THRU 2200-FIJA-FECHA-F
021800        ELSE
021900           PERFORM 2300-EMITE-ENTRADA-I
022000              THRU 2300-EMITE-ENTRADA-F
022100        END-IF
022200     END-IF.
022300
022400 2100-CLASIFICA-LINEA-F.  EXIT.
022500
022600
022700*---- VALIDA MM-DD-AA Y FIJA/ANULA LA FECHA VIGENTE --------------
022800 2200-FIJA-FECHA-I.
022900
023000     SET WS-NO-HAY-FECHA-VIGENTE TO TRUE
023100     MOVE WS-LINEA-ENTRADA (1:2) TO WS-LIN-MES
023200     MOVE WS-LINEA-ENTRADA (4:2) TO WS-LIN-DIA
023300     MOVE WS-LINEA-ENTRADA (7:2) TO WS-LIN-ANIO-2D
023400
023500     IF WS-LIN-MES IS NUMERIC AND WS-LIN-DIA IS NUMERIC AND
023600        WS-LIN-ANIO-2D IS NUMERIC THEN
023700        MOVE WS-LIN-MES     TO WS-FECHA-MES-N
023800        MOVE WS-LIN-DIA     TO WS-FECHA-DIA-N
023900        MOVE WS-LIN-ANIO-2D TO WS-FECHA-ANIO-2D-N
023950        COMPUTE WS-FECHA-ANIO-N = 2000 + WS-FECHA-ANIO-2D-N
024100        PERFORM 2250-VERIFICA-CALENDARIO-I
024200           THRU 2250-VERIFICA-CALENDARIO-F
024300        IF WS-FECHA-VIGENTE-OK = 'Y' THEN
024400           STRING '20' WS-LIN-ANIO-2D DELIMITED BY SIZE
024500                  '-'  DELIMITED BY SIZE
024600                  WS-LIN-MES          DELIMITED BY SIZE
024700                  '-'  DELIMITED BY SIZE
024800                  WS-LIN-DIA          DELIMITED BY SIZE
024900             INTO WS-DIA-FECHA-VIGENTE
025000        END-IF
025100     END-IF.
025200
025300 2200-FIJA-FECHA-F.  EXIT.
025400
025500
025600*---- MES/DIA VALIDOS (INCLUYE BISIESTO) --------------------------
025700 2250-VERIFICA-CALENDARIO-I.
025800
025900     SET WS-NO-HAY-FECHA-VIGENTE TO TRUE
026000     IF WS-FECHA-MES-N < 1 OR WS-FECHA-MES-N > 12 THEN
026100        NEXT SENTENCE
026200     ELSE
026300        EVALUATE WS-FECHA-MES-N
026400           WHEN 1  WHEN 3  WHEN 5  WHEN 7  WHEN 8
026500           WHEN 10 WHEN 12
026600              IF WS-FECHA-DIA-N >= 1 AND WS-FECHA-DIA-N <= 31
026700                 THEN SET WS-HAY-FECHA-VIGENTE TO TRUE
026800              END-IF
026900           WHEN 4  WHEN 6  WHEN 9  WHEN 11
027000              IF WS-FECHA-DIA-N >= 1 AND WS-FECHA-DIA-N <= 30
027100                 THEN SET WS-HAY-FECHA-VIGENTE TO TRUE
027200              END-IF
027300           WHEN 2
027400              IF (WS-FECHA-ANIO-N / 4) * 4 = WS-FECHA-ANIO-N AND
027500                 ((WS-FECHA-ANIO-N / 100) * 100 NOT =
027600                   WS-FECHA-ANIO-N OR
027700                  (WS-FECHA-ANIO-N / 400) * 400 =
027800                   WS-FECHA-ANIO-N)
027900                 THEN
028000                 IF WS-FECHA-DIA-N >= 1 AND WS-FECHA-DIA-N <= 29
028100                    THEN SET WS-HAY-FECHA-VIGENTE TO TRUE
028200                 END-IF
028300              ELSE
028400                 IF WS-FECHA-DIA-N >= 1 AND WS-FECHA-DIA-N <= 28
028500                    THEN SET WS-HAY-FECHA-VIGENTE TO TRUE
028600                 END-IF
028700              END-IF
028800        END-EVALUATE
028900     END-IF.
029000
029100 2250-VERIFICA-CALENDARIO-F.  EXIT.
029200
029300
029400*---- PARTE "CUENTA,IMPORTE", FILTRA 1105 Y GRABA ----------------
029500 2300-EMITE-ENTRADA-I.
029600
029700     MOVE SPACES TO WS-CUENTA-CRUDA WS-IMPORTE-CRUDO
029800     UNSTRING WS-LINEA-ENTRADA DELIMITED BY ','
029900         INTO WS-CUENTA-CRUDA WS-IMPORTE-CRUDO
030000     END-UNSTRING
030100
030200     IF WS-CUENTA-CRUDA (1:4) IS NUMERIC AND WS-HAY-FECHA-VIGENTE
030300        AND WS-CUENTA-CRUDA (1:4) = '1105' THEN
030400        PERFORM 2400-LIMPIA-IMPORTE-I THRU 2400-LIMPIA-IMPORTE-F
030500        IF WS-IMPORTE-ES-VALIDO THEN
030600           MOVE WS-DIA-FECHA-VIGENTE TO ASI-FECHA
030700           MOVE '1105'               TO ASI-CUENTA
030800           MOVE WS-IMPORTE-NUM       TO ASI-IMPORTE
030900           PERFORM 2500-GRABAR-ASIENTO-I
031000              THRU 2500-GRABAR-ASIENTO-F
031100        ELSE
031200           ADD 1 TO WS-CANT-IGNORADOS
031300        END-IF
031400     ELSE
031500        ADD 1 TO WS-CANT-IGNORADOS
031600     END-IF.
031700
031800 2300-EMITE-ENTRADA-F.  EXIT.
031900
032000
032100*---- ACEPTA SIGNO EXPLICITO Y DECIMALES EN EL IMPORTE -----------
032200 2400-LIMPIA-IMPORTE-I.
032300
032400     MOVE 'N' TO WS-IMPORTE-VALIDO
032500     MOVE '+' TO WS-IMPORTE-SIGNO
032600     MOVE WS-IMPORTE-CRUDO TO WS-IMPORTE-SIN-SIGNO
032700
032800     IF WS-IMPORTE-CRUDO (1:1) = '-' THEN
032900        MOVE '-' TO WS-IMPORTE-SIGNO
033000        MOVE WS-IMPORTE-CRUDO (2:14) TO WS-IMPORTE-SIN-SIGNO
033100     ELSE
033200        IF WS-IMPORTE-CRUDO (1:1) = '+' THEN
033300           MOVE WS-IMPORTE-CRUDO (2:14) TO WS-IMPORTE-SIN-SIGNO
034000        END-IF
034100     END-IF
034200
034300     UNSTRING WS-IMPORTE-SIN-SIGNO DELIMITED BY '.'
034400         INTO WS-PARTE-ENTERA WS-PARTE-DECIMAL
034500     END-UNSTRING
034600
034700     IF WS-PARTE-ENTERA IS NUMERIC AND
034800        WS-PARTE-DECIMAL IS NUMERIC THEN
034900        COMPUTE WS-IMPORTE-NUM ROUNDED =
035000                WS-PARTE-ENTERA + (WS-PARTE-DECIMAL / 100)
035100        IF WS-IMPORTE-SIGNO = '-' THEN
035200           COMPUTE WS-IMPORTE-NUM = WS-IMPORTE-NUM * -1
035300        END-IF
035400        SET WS-IMPORTE-ES-VALIDO TO TRUE
035500     END-IF.
035600
035700 2400-LIMPIA-IMPORTE-F.  EXIT.
035800
035900
036000*---- ESCRIBE UN REG-ASIENTO EN ARFILE ----------------------------
036100 2500-GRABAR-ASIENTO-I.
036200
036300     WRITE REG-ARFILE FROM WS-REG-ASIENTO
036400
036500     EVALUATE FS-SALIDA
036600        WHEN '00'
036700           ADD 1 TO WS-CANT-GRABADOS
036800        WHEN OTHER
036900           DISPLAY '* ERROR EN GRABAR ARFILE    = ' FS-SALIDA
037000           MOVE 9999 TO RETURN-CODE
037100           SET WS-FIN-LECTURA TO TRUE
037200     END-EVALUATE.
037300
037400 2500-GRABAR-ASIENTO-F.  EXIT.
037500
037600
037700*---- LEE EL PROXIMO RENGLON DEL DIARIO ---------------------------
037800 2900-LEER-I.
037900
038000     READ RAW-JOURNAL INTO WS-LINEA-ENTRADA
038100
038200     EVALUATE FS-ENTRADA
038300        WHEN '00'
038400           ADD 1 TO WS-CANT-LEIDOS
038500        WHEN '10'
038600           SET WS-FIN-LECTURA TO TRUE
038700        WHEN OTHER
038800           DISPLAY '* ERROR EN LECTURA RAW-JOURNAL = ' FS-ENTRADA
038900           MOVE 9999 TO RETURN-CODE
039000           SET WS-FIN-LECTURA TO TRUE
039100     END-EVALUATE.
039200
039300 2900-LEER-F.  EXIT.
039400
039500
039600*-----------------------------------------------------------------
039700 9000-FINAL-I.
039800
039900     PERFORM 9010-CLOSE-FILES-I     THRU 9010-CLOSE-FILES-F
040000     PERFORM 9020-MOSTRAR-TOTALES-I THRU 9020-MOSTRAR-TOTALES-F.
040100
040200 9000-FINAL-F.  EXIT.
040300
040400
040500*-----------------------------------------------------------------
040600 9010-CLOSE-FILES-I.
040700
040800     CLOSE RAW-JOURNAL
040900     IF FS-ENTRADA IS NOT EQUAL '00' THEN
041000        DISPLAY '* ERROR EN CLOSE RAW-JOURNAL = ' FS-ENTRADA
041100        MOVE 9999 TO RETURN-CODE
041200     END-IF
041300
041400     CLOSE ARFILE
041500     IF FS-SALIDA IS NOT EQUAL '00' THEN
041600        DISPLAY '* ERROR EN CLOSE ARFILE      = ' FS-SALIDA
041700        MOVE 9999 TO RETURN-CODE
041800     END-IF.
041900
042000 9010-CLOSE-FILES-F.  EXIT.
042100
042200
042300*-----------------------------------------------------------------
042400 9020-MOSTRAR-TOTALES-I.
042500
042600     DISPLAY '=============================================='
042700     MOVE WS-CANT-LEIDOS    TO WS-CANT-PRINT
042800     DISPLAY ' RENGLONES LEIDOS DEL DIARIO:        ' WS-CANT-PRINT
042900     MOVE WS-CANT-GRABADOS  TO WS-CANT-PRINT
043000     DISPLAY ' ASIENTOS 1105 GRABADOS EN ARFILE:   ' WS-CANT-PRINT
043100     MOVE WS-CANT-IGNORADOS TO WS-CANT-PRINT
043200     DISPLAY ' RENGLONES IGNORADOS:                ' WS-CANT-PRINT
043300     DISPLAY '=============================================='.
043400
043500 9020-MOSTRAR-TOTALES-F.  EXIT.
